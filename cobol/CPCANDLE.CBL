000100******************************************************************
000200* COPY BOOK   : CPCANDLE                                         *
000300* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000400* DESCRIPCION : LAYOUT DE LA "VELA ANALIZADA" -- UN REGISTRO DE  *
000500*             : PRECIO DIARIO (OHLCV) MAS EL PANEL COMPLETO DE   *
000600*             : 22 INDICADORES TECNICOS CALCULADOS POR SATB001.  *
000700*             : ESTE LAYOUT ES ESCRITO POR SATB001 Y LEIDO POR   *
000800*             : SATB002 (PRECIO DE CIERRE MAS RECIENTE) Y POR    *
000900*             : SATB003 (BARRIDO DE OPORTUNIDADES)               *
001000* USADO POR   : SATB001 (ESCRITURA), SATB002 Y SATB003 (LECTURA) *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    14/05/1987 DST - VERSION ORIGINAL, SOLO OHLCV Y MEDIAS.     *CPCAND01
001400*    03/09/1991 EEDR - SE AGREGAN BANDAS DE BOLLINGER Y RSI-14.  *CPCAND02
001500*    19/02/1994 PEDR - SE AGREGA SUPERTREND, SECUENCIA TD Y LAS  *CPCAND03
001600*                      RACHAS CONTRA PROMEDIOS (TICKET 881140).  *CPCAND03
001700*    02/10/1998 EEDR - REVISION GENERAL DE CAMPOS DE FECHA PARA  *CPCAND04
001800*                      EL CAMBIO DE SIGLO (PROYECTO Y2K).        *CPCAND04
001900*    04/05/2012 RQTV - LAS BANDERAS DE VALIDEZ SE NORMALIZAN A   *CPCAND05
002000*                      'Y'/'N' PARA ALINEARSE CON LOS REPORTES   *CPCAND05
002100*                      DE FINANZAS (TICKET 968903); ANTES USABAN *CPCAND05
002200*                      'S'/'N'.                                  *CPCAND05
002300******************************************************************
002400 01  CANDLE-REC.
002500*--------------------------------------------------------------*
002600*    IDENTIFICACION DE LA VELA                                  *
002700*--------------------------------------------------------------*
002800     05  CANDLE-SIMBOLO              PIC X(10).
002900     05  CANDLE-FECHA                PIC X(10).
003000     05  CANDLE-FECHA-R REDEFINES CANDLE-FECHA.
003100         10  CANDLE-FECHA-AAAA       PIC X(04).
003200         10  FILLER                  PIC X(01).
003300         10  CANDLE-FECHA-MM         PIC X(02).
003400         10  FILLER                  PIC X(01).
003500         10  CANDLE-FECHA-DD         PIC X(02).
003600*--------------------------------------------------------------*
003700*    PRECIOS Y VOLUMEN DE LA JORNADA (OHLCV)                    *
003800*--------------------------------------------------------------*
003900     05  CANDLE-APERTURA             PIC S9(7)V9(4).
004000     05  CANDLE-MAXIMO               PIC S9(7)V9(4).
004100     05  CANDLE-MINIMO               PIC S9(7)V9(4).
004200     05  CANDLE-CIERRE               PIC S9(7)V9(4).
004300     05  CANDLE-VOLUMEN              PIC S9(13)V9(2).
004400*--------------------------------------------------------------*
004500*    MEDIAS MOVILES EXPONENCIALES DEL CIERRE                    *
004600*--------------------------------------------------------------*
004700     05  CANDLE-MEDIAS-EXP.
004800         10  CANDLE-EMA-10           PIC S9(7)V9(4).
004900         10  CANDLE-EMA-36           PIC S9(7)V9(4).
005000         10  CANDLE-EMA-100          PIC S9(7)V9(4).
005100         10  CANDLE-EMA-200          PIC S9(7)V9(4).
005200*--------------------------------------------------------------*
005300*    BANDAS DE BOLLINGER (BASE 20 DIAS)                         *
005400*--------------------------------------------------------------*
005500     05  CANDLE-BANDAS-BOLLINGER.
005600         10  CANDLE-BB-BASE-20       PIC S9(7)V9(4).
005700         10  CANDLE-BB-SUP-20        PIC S9(7)V9(4).
005800         10  CANDLE-BB-INF-20        PIC S9(7)V9(4).
005900*--------------------------------------------------------------*
006000*    INDICE DE FUERZA RELATIVA (WILDER, 14 PERIODOS)            *
006100*--------------------------------------------------------------*
006200     05  CANDLE-RSI-14               PIC S9(3)V9(4).
006300*--------------------------------------------------------------*
006400*    SUPERTREND (7, 3.0) Y DIRECCION DE TENDENCIA               *
006500*--------------------------------------------------------------*
006600     05  CANDLE-SUPERTREND.
006700         10  CANDLE-ST-LINEA         PIC S9(7)V9(4).
006800         10  CANDLE-ST-DIRECCION     PIC S9(1).
006900             88  ST-ALCISTA                   VALUE +1.
007000             88  ST-BAJISTA                   VALUE -1.
007100*--------------------------------------------------------------*
007200*    CONTADOR DE SECUENCIA (ESTILO DEMARK), ACOTADO -13..+13    *
007300*--------------------------------------------------------------*
007400     05  CANDLE-TD-SEQ               PIC S9(2).
007500*--------------------------------------------------------------*
007600*    METRICAS DE LA VELA (CUERPO Y RANGO COMPLETO, EN PORCIENTO)*
007700*--------------------------------------------------------------*
007800     05  CANDLE-MEDIDAS-VELA.
007900         10  CANDLE-PCT-CUERPO       PIC S9(4)V9(4).
008000         10  CANDLE-PCT-RANGO        PIC S9(4)V9(4).
008100*--------------------------------------------------------------*
008200*    DISTANCIAS PORCENTUALES DEL CIERRE A CADA REFERENCIA       *
008300*--------------------------------------------------------------*
008400     05  CANDLE-DISTANCIAS.
008500         10  CANDLE-PCT-EMA-10       PIC S9(4)V9(4).
008600         10  CANDLE-PCT-EMA-36       PIC S9(4)V9(4).
008700         10  CANDLE-PCT-EMA-100      PIC S9(4)V9(4).
008800         10  CANDLE-PCT-EMA-200      PIC S9(4)V9(4).
008900         10  CANDLE-PCT-BB-BASE      PIC S9(4)V9(4).
009000*--------------------------------------------------------------*
009100*    RACHAS CONSECUTIVAS DEL CIERRE ARRIBA(+)/ABAJO(-) DE CADA  *
009200*    REFERENCIA                                                 *
009300*--------------------------------------------------------------*
009400     05  CANDLE-RACHAS.
009500         10  CANDLE-RACHA-BB-BASE    PIC S9(4).
009600         10  CANDLE-RACHA-EMA-36     PIC S9(4).
009700         10  CANDLE-RACHA-EMA-100    PIC S9(4).
009800         10  CANDLE-RACHA-EMA-200    PIC S9(4).
009900*--------------------------------------------------------------*
010000*    BANDERAS DE VALIDEZ -- 'N' MIENTRAS LA VELA ESTE DENTRO    *
010100*    DE LA VENTANA DE CALENTAMIENTO DEL INDICADOR               *
010200*--------------------------------------------------------------*
010300     05  CANDLE-INDICADORES-VALIDOS.
010400         10  CANDLE-BB-VALIDO        PIC X(01).
010500             88  BB-VALIDA                    VALUE 'Y'.
010600             88  BB-INVALIDA                  VALUE 'N'.
010700         10  CANDLE-RSI-VALIDO       PIC X(01).
010800             88  RSI-VALIDA                   VALUE 'Y'.
010900             88  RSI-INVALIDA                 VALUE 'N'.
011000     05  FILLER                      PIC X(24).
