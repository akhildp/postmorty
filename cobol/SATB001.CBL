000100******************************************************************
000200* FECHA       : 14/05/1987                                       *
000300* PROGRAMADOR : DAVID SANTOS TOBAR (DST)                         *
000400* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000500* PROGRAMA    : SATB001                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LOTE DIARIO QUE LEE LA LISTA DE SIMBOLOS A       *
000800*             : PROCESAR (CON VENTANA DE CORRIDA POR OFFSET Y    *
000900*             : LIMITE RECIBIDA POR PARM), RECORRE LAS BARRAS    *
001000*             : DIARIAS (OHLCV) DE CADA SIMBOLO SELECCIONADO EN  *
001100*             : ORDEN DE FECHA Y CALCULA EL PANEL COMPLETO DE    *
001200*             : INDICADORES TECNICOS, DEJANDO UNA "VELA          *
001300*             : ANALIZADA" POR CADA BARRA DE ENTRADA             *
001400* ARCHIVOS    : SYMCTL=E, OHLCVD=E, CANDLD1=S                    *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001600* INSTALADO   : 14/05/1987                                       *
001700* BPM/RATIONAL: 770145                                           *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    14/05/1987 DST  - VERSION ORIGINAL. SOLO MEDIAS EXPONEN-    *SATB0001
002100*                      CIALES 10/36/100/200.                     *SATB0001
002200*    03/09/1991 EEDR - SE AGREGAN BANDAS DE BOLLINGER Y RSI-14.  *SATB0002
002300*    19/02/1994 PEDR - SE AGREGA SUPERTREND(7,3), SECUENCIA TD   *SATB0003
002400*                      Y LAS RACHAS CONTRA PROMEDIOS (TICKET     *SATB0003
002500*                      881140).                                 * SATB0003
002600*    02/10/1998 EEDR - REVISION GENERAL DE CAMPOS DE FECHA PARA  *SATB0004
002700*                      EL CAMBIO DE SIGLO (PROYECTO Y2K).        *SATB0004
002800*    11/06/2001 PEDR - SE AGREGA VENTANA DE CORRIDA POR OFFSET   *SATB0005
002900*                      Y LIMITE RECIBIDA POR PARM DEL JCL        *SATB0005
003000*                      (TICKET 944502) PARA CORRIDAS PARCIALES.  *SATB0005
003100*    23/02/2004 MQCH - CORRECCION: LA RACHA CONTRA EMA-100 NO SE *SATB0006
003200*                      REINICIABA AL CAMBIAR DE SIMBOLO (TICKET  *SATB0006
003300*                      955810).                                 * SATB0006
003400*    09/11/2006 MQCH - SE REPORTAN LOS SIMBOLOS SELECCIONADOS    *SATB0007
003500*                      QUE NO TIENEN BARRAS CRUDAS EN OHLCVD     *SATB0007
003600*                      (TICKET 961205).                         * SATB0007
003700*    21/07/2011 RQTV - SE CABLEA DEBD1R00 EN LA APERTURA DE      *SATB0008
003800*                      OHLCVD Y CANDLD1, Y EN LA ESCRITURA DE    *SATB0008
003900*                      CANDLD1 (TICKET 966430).                 * SATB0008
004000*    04/05/2012 RQTV - CORRECCION: EL PUNTERO DE LA VENTANA DE   *SATB0009
004100*                      4 CIERRES PARA LA SECUENCIA TD ARRANCABA  *SATB0009
004200*                      EN CERO Y GUARDABA LA PRIMERA BARRA FUERA *SATB0009
004300*                      DE RANGO DE WKS-VENT4-CIERRES (TICKET     *SATB0009
004400*                      968877).  ARRANCA EN 1 IGUAL QUE EL RESTO *SATB0009
004500*                      DE LOS CONTADORES DE VENTANA.             *SATB0009
004600*    04/05/2012 RQTV - LAS BANDERAS CANDLE-BB-VALIDO Y CANDLE-RSI*SATB0010
004700*                      VALIDO SE NORMALIZAN A 'Y'/'N' PARA       *SATB0010
004800*                      ALINEARSE CON LOS REPORTES DE FINANZAS    *SATB0010
004900*                      (TICKET 968903); ANTES SE MOVIA 'S'.      *SATB0010
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. SATB001.
005300 AUTHOR. DAVID SANTOS TOBAR.
005400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
005500 DATE-WRITTEN. 05/14/1987.
005600 DATE-COMPILED.
005700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS  IS SW-DEPURACION-ACTIVA
006200            OFF STATUS IS SW-DEPURACION-INACTIVA.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYMCTL-FILE ASSIGN TO SYMCTL
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-SYMCTL.
006800     SELECT OHLCV-DAILY-FILE ASSIGN TO OHLCVD
006900            FILE STATUS IS FS-OHLCV FSE-OHLCV.
007000     SELECT CANDLES-D1-FILE ASSIGN TO CANDLD1
007100            FILE STATUS IS FS-CANDLE FSE-CANDLE.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*                 ARCHIVO DE CONTROL DE SIMBOLOS
007500 FD  SYMCTL-FILE.
007600     COPY CPSYMCTL.
007700*                 BARRAS DIARIAS CRUDAS (OHLCV) DE ENTRADA
007800 FD  OHLCV-DAILY-FILE.
007900 01  OHLCV-REC.
008000     05  OHLCV-SIMBOLO               PIC X(10).
008100     05  OHLCV-FECHA                 PIC X(10).
008200     05  OHLCV-FECHA-R REDEFINES OHLCV-FECHA.
008300         10  OHLCV-FECHA-AAAA        PIC X(04).
008400         10  FILLER                  PIC X(01).
008500         10  OHLCV-FECHA-MM          PIC X(02).
008600         10  FILLER                  PIC X(01).
008700         10  OHLCV-FECHA-DD          PIC X(02).
008800     05  OHLCV-APERTURA              PIC S9(7)V9(4).
008900     05  OHLCV-MAXIMO                PIC S9(7)V9(4).
009000     05  OHLCV-MINIMO                PIC S9(7)V9(4).
009100     05  OHLCV-CIERRE                PIC S9(7)V9(4).
009200     05  OHLCV-VOLUMEN               PIC S9(13)V9(2).
009300     05  FILLER                      PIC X(20).
009400*                 VELAS ANALIZADAS DE SALIDA (CANDLES-D1)
009500 FD  CANDLES-D1-FILE.
009600     COPY CPCANDLE.
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     05  FS-SYMCTL                   PIC 9(02) VALUE ZEROES.
010300     05  FS-OHLCV                    PIC 9(02) VALUE ZEROES.
010400     05  FSE-OHLCV.
010500         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010600         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010700         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010800     05  FS-CANDLE                   PIC 9(02) VALUE ZEROES.
010900     05  FSE-CANDLE.
011000         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
011100         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
011200         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
011300     05  PROGRAMA                    PIC X(08) VALUE 'SATB001'.
011400     05  ARCHIVO                     PIC X(08) VALUE SPACES.
011500     05  ACCION                      PIC X(10) VALUE SPACES.
011600     05  LLAVE                       PIC X(32) VALUE SPACES.
011700     05  FILLER                      PIC X(10).
011800******************************************************************
011900*           VENTANA DE CORRIDA RECIBIDA POR PARM DEL JCL         *
012000******************************************************************
012100 01  WKS-PARM-TRABAJO.
012200     05  WKS-OFFSET                  PIC 9(07) VALUE ZEROES.
012300     05  WKS-LIMITE                  PIC 9(07) VALUE ZEROES.
012400     05  FILLER                      PIC X(10).
012500******************************************************************
012600*           TABLA DE SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA    *
012700******************************************************************
012800 01  WKS-TABLA-SIMBOLOS.
012900     05  WKS-SIM-CANT                PIC 9(05) COMP VALUE ZERO.
013000     05  WKS-SIM-TABLA OCCURS 2000 TIMES
013100                       INDEXED BY WKS-SIM-IDX.
013200         10  WKS-SIM-VALOR           PIC X(10).
013300         10  WKS-SIM-ENCONTRADO      PIC X(01) VALUE 'N'.
013400     05  FILLER                      PIC X(06).
013500******************************************************************
013600*           CONTADORES Y ACUMULADORES DEL LOTE                   *
013700******************************************************************
013800 01  WKS-ACUMULADORES.
013900     05  WKS-SIM-LEIDOS               PIC 9(07) COMP VALUE ZERO.
014000     05  WKS-SIM-OMITIDOS              PIC 9(07) COMP VALUE ZERO.
014100     05  WKS-BARRAS-ESCRITAS           PIC 9(09) COMP VALUE ZERO.
014200     05  FILLER                       PIC X(10).
014300******************************************************************
014400*           FECHA DEL SISTEMA                                    *
014500******************************************************************
014600 01  WKS-FECHA-SISTEMA.
014700     05  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
014800     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014900         10  WKS-ANIO-HOY             PIC 9(04).
015000         10  WKS-MES-HOY              PIC 9(02).
015100         10  WKS-DIA-HOY              PIC 9(02).
015200     05  FILLER                       PIC X(08).
015300******************************************************************
015400*           SIMBOLO EN PROCESO (CONTROL DE QUIEBRE)              *
015500******************************************************************
015600 01  WKS-ESTADO-SIMBOLO.
015700     05  WKS-SIMBOLO-ACTUAL           PIC X(10) VALUE SPACES.
015800     05  FILLER                       PIC X(10).
015900******************************************************************
016000*           MEDIAS MOVILES EXPONENCIALES EN PROCESO              *
016100******************************************************************
016200 01  WKS-VALORES-EMA.
016300     05  WKS-EMA-10                   PIC S9(7)V9(4) VALUE ZEROES.
016400     05  WKS-EMA-36                   PIC S9(7)V9(4) VALUE ZEROES.
016500     05  WKS-EMA-100                  PIC S9(7)V9(4) VALUE ZEROES.
016600     05  WKS-EMA-200                  PIC S9(7)V9(4) VALUE ZEROES.
016700     05  WKS-K-EMA                    PIC S9(1)V9(6) VALUE ZEROES.
016800     05  FILLER                       PIC X(08).
016900******************************************************************
017000*           VENTANA MOVIL DE 20 CIERRES PARA BANDAS DE BOLLINGER *
017100******************************************************************
017200 01  WKS-VENTANA-BOLLINGER.
017300     05  WKS-VENT20-PTR               PIC 9(02) COMP VALUE ZERO.
017400     05  WKS-VENT20-CANT              PIC 9(02) COMP VALUE ZERO.
017500     05  WKS-VENT20-CIERRES OCCURS 20 TIMES
017600                            PIC S9(7)V9(4) VALUE ZEROES.
017700     05  WKS-BB-BASIS                 PIC S9(7)V9(4) VALUE ZEROES.
017800     05  WKS-BB-DESVEST               PIC S9(7)V9(6) VALUE ZEROES.
017900     05  FILLER                       PIC X(08).
018000******************************************************************
018100*           ESTADO DE AVERIGUACION RSI-14 (SUAVIZADO WILDER)     *
018200******************************************************************
018300 01  WKS-VALORES-RSI.
018400     05  WKS-CIERRE-ANTERIOR          PIC S9(7)V9(4) VALUE ZEROES.
018500     05  WKS-RSI-AVG-GANANCIA         PIC S9(7)V9(6) VALUE ZEROES.
018600     05  WKS-RSI-AVG-PERDIDA          PIC S9(7)V9(6) VALUE ZEROES.
018700     05  FILLER                       PIC X(08).
018800******************************************************************
018900*           ESTADO DEL ATR-7 Y DEL SUPERTREND(7,3)               *
019000******************************************************************
019100 01  WKS-VALORES-ATR-SUPERTREND.
019200     05  WKS-ATR-ANTERIOR             PIC S9(7)V9(4) VALUE ZEROES.
019300     05  WKS-ST-UB-FINAL-ANT          PIC S9(7)V9(4) VALUE ZEROES.
019400     05  WKS-ST-LB-FINAL-ANT          PIC S9(7)V9(4) VALUE ZEROES.
019500     05  WKS-ST-LINEA-ANTERIOR        PIC S9(7)V9(4) VALUE ZEROES.
019600     05  WKS-ST-DIR-ANTERIOR          PIC S9(1) VALUE ZEROES.
019700     05  FILLER                       PIC X(08).
019800******************************************************************
019900*           VENTANA MOVIL DE 4 CIERRES PARA SECUENCIA TD         *
020000******************************************************************
020100 01  WKS-VENTANA-TD-SEQ.
020200     05  WKS-VENT4-PTR                PIC 9(02) COMP VALUE ZERO.
020300     05  WKS-VENT4-CANT               PIC 9(02) COMP VALUE ZERO.
020400     05  WKS-VENT4-CIERRES OCCURS 4 TIMES
020500                           PIC S9(7)V9(4) VALUE ZEROES.
020600     05  WKS-TD-SEQ-ANTERIOR          PIC S9(2) VALUE ZEROES.
020700     05  FILLER                       PIC X(08).
020800******************************************************************
020900*           RACHAS ANTERIORES CONTRA CADA REFERENCIA             *
021000******************************************************************
021100 01  WKS-RACHAS-ANTERIORES.
021200     05  WKS-RACHA-BB-ANT             PIC S9(4) VALUE ZEROES.
021300     05  WKS-RACHA-EMA36-ANT          PIC S9(4) VALUE ZEROES.
021400     05  WKS-RACHA-EMA100-ANT         PIC S9(4) VALUE ZEROES.
021500     05  WKS-RACHA-EMA200-ANT         PIC S9(4) VALUE ZEROES.
021600     05  FILLER                       PIC X(08).
021700******************************************************************
021800*           CAMPOS AUXILIARES DE CALCULO                        *
021900******************************************************************
022000 01  WKS-CALC-AUX.
022100     05  WKS-AUX-1                    PIC S9(9)V9(6) VALUE ZEROES.
022200     05  WKS-AUX-2                    PIC S9(9)V9(6) VALUE ZEROES.
022300     05  WKS-AUX-3                    PIC S9(9)V9(6) VALUE ZEROES.
022400     05  WKS-AUX-4                    PIC S9(9)V9(6) VALUE ZEROES.
022500     05  WKS-AUX-TR                   PIC S9(7)V9(4) VALUE ZEROES.
022600     05  WKS-AUX-RAW-UB               PIC S9(7)V9(4) VALUE ZEROES.
022700     05  WKS-AUX-RAW-LB               PIC S9(7)V9(4) VALUE ZEROES.
022800     05  WKS-AUX-HL2                  PIC S9(7)V9(4) VALUE ZEROES.
022900     05  WKS-AUX-I                    PIC 9(02) COMP VALUE ZERO.
023000     05  FILLER                       PIC X(08).
023100******************************************************************
023200*           CONMUTADORES Y CONTADORES INDEPENDIENTES             *
023300******************************************************************
023400 77  WKS-SW-FIN-SYMCTL                PIC X(01) VALUE 'N'.
023500     88  FIN-SYMCTL                         VALUE 'S'.
023600     88  NO-FIN-SYMCTL                      VALUE 'N'.
023700 77  WKS-SW-FIN-OHLCV                 PIC X(01) VALUE 'N'.
023800     88  FIN-OHLCV                          VALUE 'S'.
023900     88  NO-FIN-OHLCV                       VALUE 'N'.
024000 77  WKS-SW-PRIMERA-BARRA             PIC X(01) VALUE 'S'.
024100     88  ES-PRIMERA-BARRA                   VALUE 'S'.
024200     88  NO-ES-PRIMERA-BARRA                VALUE 'N'.
024300 77  WKS-SW-SIMBOLO-SELEC             PIC X(01) VALUE 'N'.
024400     88  SIMBOLO-SELECCIONADO               VALUE 'S'.
024500     88  SIMBOLO-NO-SELECCIONADO            VALUE 'N'.
024600 77  WKS-NUM-BARRA                    PIC 9(05) COMP VALUE ZERO.
024700 77  WKS-EXITOSOS                     PIC 9(05) COMP VALUE ZERO.
024800 77  WKS-SIN-DATOS                    PIC 9(05) COMP VALUE ZERO.
024900 LINKAGE SECTION.
025000******************************************************************
025100*           AREA DE PARM RECIBIDA DEL JCL DE PRODUCCION          *
025200******************************************************************
025300 01  LS-PARM-AREA.
025400     05  LS-PARM-LEN                  PIC S9(4) COMP.
025500     05  LS-PARM-OFFSET                PIC 9(07).
025600     05  LS-PARM-LIMIT                 PIC 9(07).
025700     05  FILLER                       PIC X(10).
025800*                  ----- MAIN SECTION -----
025900 PROCEDURE DIVISION USING LS-PARM-AREA.
026000 000-MAIN SECTION.
026100     PERFORM 0100-LEE-CONTROL
026200     PERFORM 0900-TOTALES-FINALES
026300     PERFORM 0990-CIERRA-ARCHIVOS
026400     STOP RUN.
026500 000-MAIN-E. EXIT.
026600*--------> SERIE 0100 - CARGA DE LA VENTANA DE CORRIDA Y DISPARO
026700*          DEL PROCESAMIENTO SECUENCIAL
026800 0100-LEE-CONTROL SECTION.
026900     MOVE LS-PARM-OFFSET TO WKS-OFFSET
027000     MOVE LS-PARM-LIMIT  TO WKS-LIMITE
027100     PERFORM 0110-APERTURA-ARCHIVOS
027200     PERFORM 0150-CARGA-TABLA-SIMBOLOS
027300     PERFORM 0200-PROCESA-SIMBOLO
027400     PERFORM 0260-REPORTA-SIN-DATOS.
027500 0100-LEE-CONTROL-E. EXIT.
027600*--------> APERTURA DE LOS TRES ARCHIVOS DEL LOTE
027700 0110-APERTURA-ARCHIVOS SECTION.
027800     OPEN INPUT  SYMCTL-FILE
027900     OPEN INPUT  OHLCV-DAILY-FILE
028000     OPEN OUTPUT CANDLES-D1-FILE
028100     IF FS-SYMCTL NOT = 0
028200        DISPLAY "SATB001 - ERROR AL ABRIR SYMCTL, FILE STATUS ("
028300                 FS-SYMCTL ")" UPON CONSOLE
028400        MOVE 91 TO RETURN-CODE
028500        STOP RUN
028600     END-IF
028700     IF FS-OHLCV NOT EQUAL 0 AND 97
028800        MOVE 'OPEN'   TO ACCION
028900        MOVE SPACES   TO LLAVE
029000        MOVE 'OHLCVD' TO ARCHIVO
029100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029200                              FS-OHLCV, FSE-OHLCV
029300        DISPLAY "SATB001 - ERROR AL ABRIR OHLCVD, FILE STATUS ("
029400                 FS-OHLCV ")" UPON CONSOLE
029500        MOVE 91 TO RETURN-CODE
029600        STOP RUN
029700     END-IF
029800     IF FS-CANDLE NOT EQUAL 0 AND 97
029900        MOVE 'OPEN'    TO ACCION
030000        MOVE SPACES    TO LLAVE
030100        MOVE 'CANDLD1' TO ARCHIVO
030200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030300                              FS-CANDLE, FSE-CANDLE
030400        DISPLAY "SATB001 - ERROR AL ABRIR CANDLD1, FILE STATUS ("
030500                 FS-CANDLE ")" UPON CONSOLE
030600        MOVE 91 TO RETURN-CODE
030700        STOP RUN
030800     END-IF.
030900 0110-APERTURA-ARCHIVOS-E. EXIT.
031000*--------> CARGA DE LOS SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA,
031100*          DESCARTANDO LINEAS EN BLANCO Y APLICANDO OFFSET/LIMITE
031200 0150-CARGA-TABLA-SIMBOLOS SECTION.
031300     READ SYMCTL-FILE
031400          AT END SET FIN-SYMCTL TO TRUE
031500     END-READ
031600     PERFORM 0151-LEE-UN-SIMBOLO UNTIL FIN-SYMCTL
031700     CLOSE SYMCTL-FILE.
031800 0150-CARGA-TABLA-SIMBOLOS-E. EXIT.
031900
032000 0151-LEE-UN-SIMBOLO SECTION.
032100     IF SYMCTL-SIMBOLO NOT = SPACES
032200        ADD 1 TO WKS-SIM-LEIDOS
032300        IF WKS-SIM-LEIDOS > WKS-OFFSET
032400           IF WKS-LIMITE = ZERO OR WKS-SIM-CANT < WKS-LIMITE
032500              ADD 1 TO WKS-SIM-CANT
032600              MOVE SYMCTL-SIMBOLO
032700                   TO WKS-SIM-VALOR(WKS-SIM-CANT)
032800           ELSE
032900              ADD 1 TO WKS-SIM-OMITIDOS
033000           END-IF
033100        ELSE
033200           ADD 1 TO WKS-SIM-OMITIDOS
033300        END-IF
033400     END-IF
033500     READ SYMCTL-FILE
033600          AT END SET FIN-SYMCTL TO TRUE
033700     END-READ.
033800 0151-LEE-UN-SIMBOLO-E. EXIT.
033900*--------> SERIE 0200 - UNICA PASADA SECUENCIAL SOBRE LAS BARRAS
034000*          CRUDAS, CON QUIEBRE DE CONTROL POR SIMBOLO
034100 0200-PROCESA-SIMBOLO SECTION.
034200     READ OHLCV-DAILY-FILE
034300          AT END SET FIN-OHLCV TO TRUE
034400     END-READ
034500     PERFORM 0201-LEE-UNA-BARRA UNTIL FIN-OHLCV
034600     PERFORM 0240-CIERRA-SIMBOLO-ANTERIOR.
034700 0200-PROCESA-SIMBOLO-E. EXIT.
034800
034900 0201-LEE-UNA-BARRA SECTION.
035000     IF OHLCV-SIMBOLO NOT = WKS-SIMBOLO-ACTUAL
035100        PERFORM 0240-CIERRA-SIMBOLO-ANTERIOR
035200        MOVE OHLCV-SIMBOLO TO WKS-SIMBOLO-ACTUAL
035300        PERFORM 0205-VERIFICA-SELECCION
035400        IF SIMBOLO-SELECCIONADO
035500           PERFORM 0210-REINICIA-INDICADORES
035600        END-IF
035700     END-IF
035800     IF SIMBOLO-SELECCIONADO
035900        PERFORM 0250-PROCESA-BARRA
036000     END-IF
036100     READ OHLCV-DAILY-FILE
036200          AT END SET FIN-OHLCV TO TRUE
036300     END-READ.
036400 0201-LEE-UNA-BARRA-E. EXIT.
036500*--------> REPORTA EL EXITO DEL SIMBOLO QUE SE ACABA DE TERMINAR
036600*          DE PROCESAR, AL ENCONTRAR EL SIGUIENTE QUIEBRE
036700 0240-CIERRA-SIMBOLO-ANTERIOR SECTION.
036800     IF WKS-SIMBOLO-ACTUAL NOT = SPACES AND SIMBOLO-SELECCIONADO
036900        ADD 1 TO WKS-EXITOSOS
037000        DISPLAY "SATB001 - SIMBOLO " WKS-SIMBOLO-ACTUAL
037100                 " PROCESADO CON EXITO" UPON CONSOLE
037200     END-IF.
037300 0240-CIERRA-SIMBOLO-ANTERIOR-E. EXIT.
037400*--------> DETERMINA SI EL SIMBOLO DEL QUIEBRE ACTUAL ESTA EN LA
037500*          TABLA DE SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA
037600 0205-VERIFICA-SELECCION SECTION.
037700     SET SIMBOLO-NO-SELECCIONADO TO TRUE
037800     SET WKS-SIM-IDX TO 1
037900     PERFORM 0206-COMPARA-SIMBOLO
038000             VARYING WKS-SIM-IDX FROM 1 BY 1
038100             UNTIL WKS-SIM-IDX > WKS-SIM-CANT.
038200 0205-VERIFICA-SELECCION-E. EXIT.
038300
038400 0206-COMPARA-SIMBOLO SECTION.
038500     IF WKS-SIM-VALOR(WKS-SIM-IDX) = WKS-SIMBOLO-ACTUAL
038600        SET SIMBOLO-SELECCIONADO TO TRUE
038700        MOVE 'S' TO WKS-SIM-ENCONTRADO(WKS-SIM-IDX)
038800     END-IF.
038900 0206-COMPARA-SIMBOLO-E. EXIT.
039000*--------> REINICIA TODO EL ESTADO MOVIL DE LOS INDICADORES AL
039100*          COMENZAR UN SIMBOLO NUEVO (TICKET 955810)
039200 0210-REINICIA-INDICADORES SECTION.
039300     MOVE ZERO            TO WKS-NUM-BARRA
039400     SET ES-PRIMERA-BARRA TO TRUE
039500     MOVE ZERO            TO WKS-EMA-10
039600     MOVE ZERO            TO WKS-EMA-36
039700     MOVE ZERO            TO WKS-EMA-100
039800     MOVE ZERO            TO WKS-EMA-200
039900     MOVE ZERO            TO WKS-VENT20-PTR
040000     MOVE ZERO            TO WKS-VENT20-CANT
040100     MOVE ZERO            TO WKS-CIERRE-ANTERIOR
040200     MOVE ZERO            TO WKS-RSI-AVG-GANANCIA
040300     MOVE ZERO            TO WKS-RSI-AVG-PERDIDA
040400     MOVE ZERO            TO WKS-ATR-ANTERIOR
040500     MOVE ZERO            TO WKS-ST-UB-FINAL-ANT
040600     MOVE ZERO            TO WKS-ST-LB-FINAL-ANT
040700     MOVE ZERO            TO WKS-ST-LINEA-ANTERIOR
040800     MOVE ZERO            TO WKS-ST-DIR-ANTERIOR
040900     MOVE 1               TO WKS-VENT4-PTR
041000     MOVE ZERO            TO WKS-VENT4-CANT
041100     MOVE ZERO            TO WKS-TD-SEQ-ANTERIOR
041200     MOVE ZERO            TO WKS-RACHA-BB-ANT
041300     MOVE ZERO            TO WKS-RACHA-EMA36-ANT
041400     MOVE ZERO            TO WKS-RACHA-EMA100-ANT
041500     MOVE ZERO            TO WKS-RACHA-EMA200-ANT.
041600 0210-REINICIA-INDICADORES-E. EXIT.
041700*--------> INFORMA, AL TERMINAR LA PASADA, LOS SIMBOLOS QUE SE
041800*          SELECCIONARON PERO NUNCA APARECIERON EN OHLCVD
041900*          (TICKET 961205)
042000 0260-REPORTA-SIN-DATOS SECTION.
042100     SET WKS-SIM-IDX TO 1
042200     PERFORM 0265-VERIFICA-SIN-DATOS
042300             VARYING WKS-SIM-IDX FROM 1 BY 1
042400             UNTIL WKS-SIM-IDX > WKS-SIM-CANT.
042500 0260-REPORTA-SIN-DATOS-E. EXIT.
042600
042700 0265-VERIFICA-SIN-DATOS SECTION.
042800     IF WKS-SIM-ENCONTRADO(WKS-SIM-IDX) = 'N'
042900        ADD 1 TO WKS-SIN-DATOS
043000        DISPLAY "SATB001 - SIMBOLO " WKS-SIM-VALOR(WKS-SIM-IDX)
043100                 " SIN DATOS CRUDOS, OMITIDO" UPON CONSOLE
043200     END-IF.
043300 0265-VERIFICA-SIN-DATOS-E. EXIT.
043400*--------> SERIE 0250 - PROCESAMIENTO DE UNA BARRA DEL SIMBOLO
043500*          SELECCIONADO Y ESCRITURA DE SU VELA ANALIZADA
043600 0250-PROCESA-BARRA SECTION.
043700     ADD 1 TO WKS-NUM-BARRA
043800     PERFORM 0310-CALCULA-EMAS
043900     PERFORM 0320-CALCULA-BANDAS
044000     PERFORM 0330-CALCULA-RSI
044100     PERFORM 0340-CALCULA-SUPERTREND
044200     PERFORM 0350-CALCULA-TD-SEQ
044300     PERFORM 0360-CALCULA-METRICAS-VELA
044400     PERFORM 0370-CALCULA-DISTANCIAS
044500     PERFORM 0380-CALCULA-RACHAS
044600     PERFORM 0390-ESCRIBE-VELA
044700     MOVE OHLCV-CIERRE        TO WKS-CIERRE-ANTERIOR
044800     SET NO-ES-PRIMERA-BARRA  TO TRUE.
044900 0250-PROCESA-BARRA-E. EXIT.
045000*--------> MEDIAS MOVILES EXPONENCIALES 10/36/100/200, SIN
045100*          PERIODO DE CALENTAMIENTO (VALIDAS DESDE LA BARRA 1)
045200 0310-CALCULA-EMAS SECTION.
045300     IF ES-PRIMERA-BARRA
045400        MOVE OHLCV-CIERRE TO WKS-EMA-10
045500        MOVE OHLCV-CIERRE TO WKS-EMA-36
045600        MOVE OHLCV-CIERRE TO WKS-EMA-100
045700        MOVE OHLCV-CIERRE TO WKS-EMA-200
045800     ELSE
045900        COMPUTE WKS-K-EMA ROUNDED = 2 / 11
046000        COMPUTE WKS-EMA-10 ROUNDED =
046100                (OHLCV-CIERRE * WKS-K-EMA) +
046200                (WKS-EMA-10 * (1 - WKS-K-EMA))
046300        COMPUTE WKS-K-EMA ROUNDED = 2 / 37
046400        COMPUTE WKS-EMA-36 ROUNDED =
046500                (OHLCV-CIERRE * WKS-K-EMA) +
046600                (WKS-EMA-36 * (1 - WKS-K-EMA))
046700        COMPUTE WKS-K-EMA ROUNDED = 2 / 101
046800        COMPUTE WKS-EMA-100 ROUNDED =
046900                (OHLCV-CIERRE * WKS-K-EMA) +
047000                (WKS-EMA-100 * (1 - WKS-K-EMA))
047100        COMPUTE WKS-K-EMA ROUNDED = 2 / 201
047200        COMPUTE WKS-EMA-200 ROUNDED =
047300                (OHLCV-CIERRE * WKS-K-EMA) +
047400                (WKS-EMA-200 * (1 - WKS-K-EMA))
047500     END-IF.
047600 0310-CALCULA-EMAS-E. EXIT.
047700*--------> BANDAS DE BOLLINGER DE BASE 20, INDEFINIDAS ANTES DE
047800*          LA BARRA 20
047900 0320-CALCULA-BANDAS SECTION.
048000     ADD 1 TO WKS-VENT20-PTR
048100     IF WKS-VENT20-PTR > 20
048200        MOVE 1 TO WKS-VENT20-PTR
048300     END-IF
048400     MOVE OHLCV-CIERRE TO WKS-VENT20-CIERRES(WKS-VENT20-PTR)
048500     IF WKS-VENT20-CANT < 20
048600        ADD 1 TO WKS-VENT20-CANT
048700     END-IF
048800     IF WKS-VENT20-CANT < 20
048900        MOVE 'N'  TO CANDLE-BB-VALIDO
049000        MOVE ZERO TO CANDLE-BB-BASE-20
049100        MOVE ZERO TO CANDLE-BB-SUP-20
049200        MOVE ZERO TO CANDLE-BB-INF-20
049300     ELSE
049400        MOVE ZERO TO WKS-AUX-1
049500        PERFORM 0321-SUMA-CIERRES
049600                VARYING WKS-AUX-I FROM 1 BY 1
049700                UNTIL WKS-AUX-I > 20
049800        COMPUTE WKS-BB-BASIS ROUNDED = WKS-AUX-1 / 20
049900        MOVE ZERO TO WKS-AUX-2
050000        PERFORM 0322-SUMA-DESVIOS
050100                VARYING WKS-AUX-I FROM 1 BY 1
050200                UNTIL WKS-AUX-I > 20
050300        COMPUTE WKS-BB-DESVEST ROUNDED = (WKS-AUX-2 / 19) ** 0.5
050400        MOVE WKS-BB-BASIS TO CANDLE-BB-BASE-20
050500        COMPUTE CANDLE-BB-SUP-20 ROUNDED =
050600                WKS-BB-BASIS + (2 * WKS-BB-DESVEST)
050700        COMPUTE CANDLE-BB-INF-20 ROUNDED =
050800                WKS-BB-BASIS - (2 * WKS-BB-DESVEST)
050900        MOVE 'Y' TO CANDLE-BB-VALIDO
051000     END-IF.
051100 0320-CALCULA-BANDAS-E. EXIT.
051200
051300 0321-SUMA-CIERRES SECTION.
051400     ADD WKS-VENT20-CIERRES(WKS-AUX-I) TO WKS-AUX-1.
051500 0321-SUMA-CIERRES-E. EXIT.
051600
051700 0322-SUMA-DESVIOS SECTION.
051800     COMPUTE WKS-AUX-3 =
051900             (WKS-VENT20-CIERRES(WKS-AUX-I) - WKS-BB-BASIS) *
052000             (WKS-VENT20-CIERRES(WKS-AUX-I) - WKS-BB-BASIS)
052100     ADD WKS-AUX-3 TO WKS-AUX-2.
052200 0322-SUMA-DESVIOS-E. EXIT.
052300*--------> INDICE DE FUERZA RELATIVA, SUAVIZADO DE WILDER A 14
052400*          PERIODOS, INDEFINIDO ANTES DE LA BARRA 15
052500 0330-CALCULA-RSI SECTION.
052600     IF ES-PRIMERA-BARRA
052700        MOVE ZERO TO CANDLE-RSI-14
052800        MOVE 'N'  TO CANDLE-RSI-VALIDO
052900     ELSE
053000        COMPUTE WKS-AUX-1 = OHLCV-CIERRE - WKS-CIERRE-ANTERIOR
053100        IF WKS-AUX-1 > ZERO
053200           MOVE WKS-AUX-1 TO WKS-AUX-2
053300           MOVE ZERO      TO WKS-AUX-3
053400        ELSE
053500           MOVE ZERO      TO WKS-AUX-2
053600           COMPUTE WKS-AUX-3 = ZERO - WKS-AUX-1
053700        END-IF
053800        IF WKS-NUM-BARRA = 2
053900           MOVE WKS-AUX-2 TO WKS-RSI-AVG-GANANCIA
054000           MOVE WKS-AUX-3 TO WKS-RSI-AVG-PERDIDA
054100        ELSE
054200           COMPUTE WKS-RSI-AVG-GANANCIA ROUNDED =
054300                   (WKS-AUX-2 * 0.071429) +
054400                   (WKS-RSI-AVG-GANANCIA * 0.928571)
054500           COMPUTE WKS-RSI-AVG-PERDIDA ROUNDED =
054600                   (WKS-AUX-3 * 0.071429) +
054700                   (WKS-RSI-AVG-PERDIDA * 0.928571)
054800        END-IF
054900        IF WKS-RSI-AVG-PERDIDA = ZERO
055000           MOVE 100 TO CANDLE-RSI-14
055100        ELSE
055200           COMPUTE WKS-AUX-4 ROUNDED =
055300                   WKS-RSI-AVG-GANANCIA / WKS-RSI-AVG-PERDIDA
055400           COMPUTE CANDLE-RSI-14 ROUNDED =
055500                   100 - (100 / (1 + WKS-AUX-4))
055600        END-IF
055700        IF WKS-NUM-BARRA >= 15
055800           MOVE 'Y' TO CANDLE-RSI-VALIDO
055900        ELSE
056000           MOVE 'N' TO CANDLE-RSI-VALIDO
056100        END-IF
056200     END-IF.
056300 0330-CALCULA-RSI-E. EXIT.
056400*--------> RANGO VERDADERO Y ATR-7, SEMILLA EN LA BARRA 1
056500 0340-CALCULA-SUPERTREND SECTION.
056600     IF ES-PRIMERA-BARRA
056700        COMPUTE WKS-AUX-TR = OHLCV-MAXIMO - OHLCV-MINIMO
056800     ELSE
056900        COMPUTE WKS-AUX-1 = OHLCV-MAXIMO - WKS-CIERRE-ANTERIOR
057000        IF WKS-AUX-1 < ZERO
057100           COMPUTE WKS-AUX-1 = ZERO - WKS-AUX-1
057200        END-IF
057300        COMPUTE WKS-AUX-2 = OHLCV-MINIMO - WKS-CIERRE-ANTERIOR
057400        IF WKS-AUX-2 < ZERO
057500           COMPUTE WKS-AUX-2 = ZERO - WKS-AUX-2
057600        END-IF
057700        COMPUTE WKS-AUX-TR = OHLCV-MAXIMO - OHLCV-MINIMO
057800        IF WKS-AUX-1 > WKS-AUX-TR
057900           MOVE WKS-AUX-1 TO WKS-AUX-TR
058000        END-IF
058100        IF WKS-AUX-2 > WKS-AUX-TR
058200           MOVE WKS-AUX-2 TO WKS-AUX-TR
058300        END-IF
058400     END-IF
058500
058600     IF ES-PRIMERA-BARRA
058700        MOVE WKS-AUX-TR TO WKS-ATR-ANTERIOR
058800     ELSE
058900        COMPUTE WKS-ATR-ANTERIOR ROUNDED =
059000                (WKS-AUX-TR * 0.25) + (WKS-ATR-ANTERIOR * 0.75)
059100     END-IF
059200
059300     COMPUTE WKS-AUX-HL2 ROUNDED = (OHLCV-MAXIMO + OHLCV-MINIMO)
059400                                    / 2
059500     COMPUTE WKS-AUX-RAW-UB ROUNDED =
059600             WKS-AUX-HL2 + (3 * WKS-ATR-ANTERIOR)
059700     COMPUTE WKS-AUX-RAW-LB ROUNDED =
059800             WKS-AUX-HL2 - (3 * WKS-ATR-ANTERIOR)
059900
060000     IF ES-PRIMERA-BARRA
060100        MOVE WKS-AUX-RAW-UB      TO WKS-ST-UB-FINAL-ANT
060200        MOVE WKS-AUX-RAW-LB      TO WKS-ST-LB-FINAL-ANT
060300        MOVE WKS-AUX-RAW-UB      TO CANDLE-ST-LINEA
060400        MOVE WKS-AUX-RAW-UB      TO WKS-ST-LINEA-ANTERIOR
060500        MOVE -1                  TO CANDLE-ST-DIRECCION
060600        MOVE -1                  TO WKS-ST-DIR-ANTERIOR
060700     ELSE
060800        IF (WKS-AUX-RAW-LB > WKS-ST-LB-FINAL-ANT)
060900           OR (WKS-CIERRE-ANTERIOR < WKS-ST-LB-FINAL-ANT)
061000           MOVE WKS-AUX-RAW-LB TO WKS-AUX-3
061100        ELSE
061200           MOVE WKS-ST-LB-FINAL-ANT TO WKS-AUX-3
061300        END-IF
061400        IF (WKS-AUX-RAW-UB < WKS-ST-UB-FINAL-ANT)
061500           OR (WKS-CIERRE-ANTERIOR > WKS-ST-UB-FINAL-ANT)
061600           MOVE WKS-AUX-RAW-UB TO WKS-AUX-4
061700        ELSE
061800           MOVE WKS-ST-UB-FINAL-ANT TO WKS-AUX-4
061900        END-IF
062000
062100        IF WKS-ST-LINEA-ANTERIOR = WKS-ST-UB-FINAL-ANT
062200           IF OHLCV-CIERRE > WKS-AUX-4
062300              MOVE WKS-AUX-3 TO CANDLE-ST-LINEA
062400              MOVE 1         TO CANDLE-ST-DIRECCION
062500           ELSE
062600              MOVE WKS-AUX-4 TO CANDLE-ST-LINEA
062700              MOVE -1        TO CANDLE-ST-DIRECCION
062800           END-IF
062900        ELSE
063000           IF OHLCV-CIERRE < WKS-AUX-3
063100              MOVE WKS-AUX-4 TO CANDLE-ST-LINEA
063200              MOVE -1        TO CANDLE-ST-DIRECCION
063300           ELSE
063400              MOVE WKS-AUX-3 TO CANDLE-ST-LINEA
063500              MOVE 1         TO CANDLE-ST-DIRECCION
063600           END-IF
063700        END-IF
063800
063900        MOVE WKS-AUX-3           TO WKS-ST-LB-FINAL-ANT
064000        MOVE WKS-AUX-4           TO WKS-ST-UB-FINAL-ANT
064100        MOVE CANDLE-ST-LINEA     TO WKS-ST-LINEA-ANTERIOR
064200        MOVE CANDLE-ST-DIRECCION TO WKS-ST-DIR-ANTERIOR
064300     END-IF.
064400 0340-CALCULA-SUPERTREND-E. EXIT.
064500*--------> CONTADOR DE SECUENCIA ESTILO DEMARK CONTRA EL CIERRE
064600*          4 BARRAS ATRAS, CERO ANTES DE LA BARRA 5
064700 0350-CALCULA-TD-SEQ SECTION.
064800     IF WKS-VENT4-CANT >= 4
064900        MOVE WKS-VENT4-CIERRES(WKS-VENT4-PTR) TO WKS-AUX-1
065000        IF OHLCV-CIERRE > WKS-AUX-1
065100           IF WKS-TD-SEQ-ANTERIOR > ZERO
065200              COMPUTE CANDLE-TD-SEQ = WKS-TD-SEQ-ANTERIOR + 1
065300              IF CANDLE-TD-SEQ > 13
065400                 MOVE 13 TO CANDLE-TD-SEQ
065500              END-IF
065600           ELSE
065700              MOVE 1 TO CANDLE-TD-SEQ
065800           END-IF
065900        ELSE
066000           IF OHLCV-CIERRE < WKS-AUX-1
066100              IF WKS-TD-SEQ-ANTERIOR < ZERO
066200                 COMPUTE CANDLE-TD-SEQ = WKS-TD-SEQ-ANTERIOR - 1
066300                 IF CANDLE-TD-SEQ < -13
066400                    MOVE -13 TO CANDLE-TD-SEQ
066500                 END-IF
066600              ELSE
066700                 MOVE -1 TO CANDLE-TD-SEQ
066800              END-IF
066900           ELSE
067000              MOVE WKS-TD-SEQ-ANTERIOR TO CANDLE-TD-SEQ
067100           END-IF
067200        END-IF
067300        MOVE CANDLE-TD-SEQ TO WKS-TD-SEQ-ANTERIOR
067400     ELSE
067500        MOVE ZERO TO CANDLE-TD-SEQ
067600        MOVE ZERO TO WKS-TD-SEQ-ANTERIOR
067700     END-IF
067800
067900     MOVE OHLCV-CIERRE TO WKS-VENT4-CIERRES(WKS-VENT4-PTR)
068000     ADD 1 TO WKS-VENT4-PTR
068100     IF WKS-VENT4-PTR > 4
068200        MOVE 1 TO WKS-VENT4-PTR
068300     END-IF
068400     IF WKS-VENT4-CANT < 4
068500        ADD 1 TO WKS-VENT4-CANT
068600     END-IF.
068700 0350-CALCULA-TD-SEQ-E. EXIT.
068800*--------> METRICAS DE LA PROPIA VELA: CUERPO Y RANGO COMPLETO,
068900*          EXPRESADOS EN POR CIENTO
069000 0360-CALCULA-METRICAS-VELA SECTION.
069100     COMPUTE CANDLE-PCT-CUERPO ROUNDED =
069200             ((OHLCV-CIERRE - OHLCV-APERTURA) / OHLCV-APERTURA)
069300             * 100
069400     COMPUTE CANDLE-PCT-RANGO ROUNDED =
069500             ((OHLCV-MAXIMO - OHLCV-MINIMO) / OHLCV-MINIMO)
069600             * 100.
069700 0360-CALCULA-METRICAS-VELA-E. EXIT.
069800*--------> DISTANCIA PORCENTUAL DEL CIERRE A CADA MEDIA Y A LA
069900*          BASE DE BOLLINGER
070000 0370-CALCULA-DISTANCIAS SECTION.
070100     COMPUTE CANDLE-PCT-EMA-10 ROUNDED =
070200             ((OHLCV-CIERRE - WKS-EMA-10) / WKS-EMA-10) * 100
070300     COMPUTE CANDLE-PCT-EMA-36 ROUNDED =
070400             ((OHLCV-CIERRE - WKS-EMA-36) / WKS-EMA-36) * 100
070500     COMPUTE CANDLE-PCT-EMA-100 ROUNDED =
070600             ((OHLCV-CIERRE - WKS-EMA-100) / WKS-EMA-100) * 100
070700     COMPUTE CANDLE-PCT-EMA-200 ROUNDED =
070800             ((OHLCV-CIERRE - WKS-EMA-200) / WKS-EMA-200) * 100
070900     IF BB-VALIDA
071000        COMPUTE CANDLE-PCT-BB-BASE ROUNDED =
071100                ((OHLCV-CIERRE - CANDLE-BB-BASE-20) /
071200                 CANDLE-BB-BASE-20) * 100
071300     ELSE
071400        MOVE ZERO TO CANDLE-PCT-BB-BASE
071500     END-IF.
071600 0370-CALCULA-DISTANCIAS-E. EXIT.
071700*--------> RACHAS CONSECUTIVAS DEL CIERRE ARRIBA/ABAJO DE CADA
071800*          REFERENCIA (CORREGIDO TICKET 955810)
071900 0380-CALCULA-RACHAS SECTION.
072000     IF BB-VALIDA
072100        IF OHLCV-CIERRE > CANDLE-BB-BASE-20
072200           IF WKS-RACHA-BB-ANT > ZERO
072300              ADD 1 TO WKS-RACHA-BB-ANT
072400           ELSE
072500              MOVE 1 TO WKS-RACHA-BB-ANT
072600           END-IF
072700        ELSE
072800           IF OHLCV-CIERRE < CANDLE-BB-BASE-20
072900              IF WKS-RACHA-BB-ANT < ZERO
073000                 SUBTRACT 1 FROM WKS-RACHA-BB-ANT
073100              ELSE
073200                 MOVE -1 TO WKS-RACHA-BB-ANT
073300              END-IF
073400           END-IF
073500        END-IF
073600        MOVE WKS-RACHA-BB-ANT TO CANDLE-RACHA-BB-BASE
073700     ELSE
073800        MOVE ZERO TO CANDLE-RACHA-BB-BASE
073900        MOVE ZERO TO WKS-RACHA-BB-ANT
074000     END-IF
074100
074200     IF OHLCV-CIERRE > WKS-EMA-36
074300        IF WKS-RACHA-EMA36-ANT > ZERO
074400           ADD 1 TO WKS-RACHA-EMA36-ANT
074500        ELSE
074600           MOVE 1 TO WKS-RACHA-EMA36-ANT
074700        END-IF
074800     ELSE
074900        IF OHLCV-CIERRE < WKS-EMA-36
075000           IF WKS-RACHA-EMA36-ANT < ZERO
075100              SUBTRACT 1 FROM WKS-RACHA-EMA36-ANT
075200           ELSE
075300              MOVE -1 TO WKS-RACHA-EMA36-ANT
075400           END-IF
075500        END-IF
075600     END-IF
075700     MOVE WKS-RACHA-EMA36-ANT TO CANDLE-RACHA-EMA-36
075800
075900     IF OHLCV-CIERRE > WKS-EMA-100
076000        IF WKS-RACHA-EMA100-ANT > ZERO
076100           ADD 1 TO WKS-RACHA-EMA100-ANT
076200        ELSE
076300           MOVE 1 TO WKS-RACHA-EMA100-ANT
076400        END-IF
076500     ELSE
076600        IF OHLCV-CIERRE < WKS-EMA-100
076700           IF WKS-RACHA-EMA100-ANT < ZERO
076800              SUBTRACT 1 FROM WKS-RACHA-EMA100-ANT
076900           ELSE
077000              MOVE -1 TO WKS-RACHA-EMA100-ANT
077100           END-IF
077200        END-IF
077300     END-IF
077400     MOVE WKS-RACHA-EMA100-ANT TO CANDLE-RACHA-EMA-100
077500
077600     IF OHLCV-CIERRE > WKS-EMA-200
077700        IF WKS-RACHA-EMA200-ANT > ZERO
077800           ADD 1 TO WKS-RACHA-EMA200-ANT
077900        ELSE
078000           MOVE 1 TO WKS-RACHA-EMA200-ANT
078100        END-IF
078200     ELSE
078300        IF OHLCV-CIERRE < WKS-EMA-200
078400           IF WKS-RACHA-EMA200-ANT < ZERO
078500              SUBTRACT 1 FROM WKS-RACHA-EMA200-ANT
078600           ELSE
078700              MOVE -1 TO WKS-RACHA-EMA200-ANT
078800           END-IF
078900        END-IF
079000     END-IF
079100     MOVE WKS-RACHA-EMA200-ANT TO CANDLE-RACHA-EMA-200.
079200 0380-CALCULA-RACHAS-E. EXIT.
079300*--------> TRASLADA LOS CAMPOS CRUDOS Y LAS MEDIAS A LA VELA
079400*          ANALIZADA Y LA ESCRIBE EN CANDLD1
079500 0390-ESCRIBE-VELA SECTION.
079600     MOVE OHLCV-SIMBOLO    TO CANDLE-SIMBOLO
079700     MOVE OHLCV-FECHA      TO CANDLE-FECHA
079800     MOVE OHLCV-APERTURA   TO CANDLE-APERTURA
079900     MOVE OHLCV-MAXIMO     TO CANDLE-MAXIMO
080000     MOVE OHLCV-MINIMO     TO CANDLE-MINIMO
080100     MOVE OHLCV-CIERRE     TO CANDLE-CIERRE
080200     MOVE OHLCV-VOLUMEN    TO CANDLE-VOLUMEN
080300     MOVE WKS-EMA-10       TO CANDLE-EMA-10
080400     MOVE WKS-EMA-36       TO CANDLE-EMA-36
080500     MOVE WKS-EMA-100      TO CANDLE-EMA-100
080600     MOVE WKS-EMA-200      TO CANDLE-EMA-200
080700     WRITE CANDLE-REC
080800     IF FS-CANDLE = 0
080900        ADD 1 TO WKS-BARRAS-ESCRITAS
081000     ELSE
081100        MOVE 'WRITE'        TO ACCION
081200        MOVE OHLCV-SIMBOLO  TO LLAVE
081300        MOVE 'CANDLD1'      TO ARCHIVO
081400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
081500                              FS-CANDLE, FSE-CANDLE
081600        DISPLAY "SATB001 - ERROR AL ESCRIBIR VELA, SIMBOLO "
081700                 OHLCV-SIMBOLO " FECHA " OHLCV-FECHA
081800                 UPON CONSOLE
081900        MOVE 91 TO RETURN-CODE
082000     END-IF.
082100 0390-ESCRIBE-VELA-E. EXIT.
082200*                  ----- ESTADISTICAS FINALES DEL LOTE -----
082300 0900-TOTALES-FINALES SECTION.
082400     DISPLAY "================================================="
082500              UPON CONSOLE
082600     DISPLAY "SATB001 - LOTE DE ANALISIS DIARIO FINALIZADO"
082700              UPON CONSOLE
082800     DISPLAY "Batch SATB001 complete. Successfully processed "
082900              WKS-EXITOSOS " symbols." UPON CONSOLE
083000     DISPLAY "SIMBOLOS OMITIDOS POR VENTANA OFFSET/LIMITE : "
083100              WKS-SIM-OMITIDOS UPON CONSOLE
083200     DISPLAY "SIMBOLOS SIN DATOS CRUDOS (OMITIDOS)        : "
083300              WKS-SIN-DATOS UPON CONSOLE
083400     DISPLAY "BARRAS ANALIZADAS ESCRITAS                  : "
083500              WKS-BARRAS-ESCRITAS UPON CONSOLE
083600     DISPLAY "================================================="
083700              UPON CONSOLE.
083800 0900-TOTALES-FINALES-E. EXIT.
083900*                  ----- CIERRE DE ARCHIVOS -----
084000 0990-CIERRA-ARCHIVOS SECTION.
084100     CLOSE OHLCV-DAILY-FILE
084200     CLOSE CANDLES-D1-FILE.
084300 0990-CIERRA-ARCHIVOS-E. EXIT.
084400
084500
