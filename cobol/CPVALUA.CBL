000100******************************************************************
000200* COPY BOOK   : CPVALUA                                          *
000300* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE RAZONES DE VALUACION, UNO *
000500*             : POR SIMBOLO POR FECHA DE CORRIDA.  ESCRITO POR   *
000600*             : SATB002 Y LEIDO POR SATB003 PARA LA SELECCION    *
000700*             : DEL UNIVERSO DE BARRIDO                          *
000800* USADO POR   : SATB002 (ESCRITURA), SATB003 (LECTURA)           *
000900******************************************************************
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    21/08/1990 DST - VERSION ORIGINAL (PER Y PVL UNICAMENTE).   *CPVALU01
001200*    15/01/1996 PEDR - SE AGREGA DEUDA/PATRIMONIO Y FLUJO DE     *CPVALU02
001300*                      EFECTIVO LIBRE.                           *CPVALU02
001400*    30/11/1998 EEDR - SE RESERVAN COLUMNAS PARA RENDIMIENTO DE  *CPVALU03
001500*                      DIVIDENDO, PRECIO/VENTAS Y PEG; QUEDAN SIN*CPVALU03
001600*                      POBLAR HASTA QUE FINANZAS ENTREGUE ESOS   *CPVALU03
001700*                      DATOS (TICKET 902217).  APROVECHADO PARA  *CPVALU03
001800*                      EL CAMBIO DE SIGLO (Y2K) EN ESTE LAYOUT.  *CPVALU03
001900*    04/05/2012 RQTV - LAS BANDERAS DE PRESENCIA SE NORMALIZAN A *CPVALU04
002000*                      'Y'/'N' PARA ALINEARSE CON LOS REPORTES   *CPVALU04
002100*                      DE FINANZAS (TICKET 968903); ANTES USABAN *CPVALU04
002200*                      'S'/'N'.                                  *CPVALU04
002300******************************************************************
002400 01  VALUA-REC.
002500*--------------------------------------------------------------*
002600*    IDENTIFICACION DE LA VALUACION                             *
002700*--------------------------------------------------------------*
002800     05  VALUA-SIMBOLO               PIC X(10).
002900     05  VALUA-FECHA                 PIC X(10).
003000     05  VALUA-FECHA-R REDEFINES VALUA-FECHA.
003100         10  VALUA-FECHA-AAAA        PIC X(04).
003200         10  FILLER                  PIC X(01).
003300         10  VALUA-FECHA-MM          PIC X(02).
003400         10  FILLER                  PIC X(01).
003500         10  VALUA-FECHA-DD          PIC X(02).
003600*--------------------------------------------------------------*
003700*    CAPITALIZACION DE MERCADO, COPIADA DE LOS HECHOS DE LA     *
003800*    EMPRESA                                                    *
003900*--------------------------------------------------------------*
004000     05  VALUA-CAPITAL-MERCADO       PIC S9(15)V9(2).
004100*--------------------------------------------------------------*
004200*    RAZONES DE VALUACION.  LAS TRES ULTIMAS QUEDAN RESERVADAS  *
004300*    (VER TICKET 902217) Y NUNCA SE POBLAN                      *
004400*--------------------------------------------------------------*
004500     05  VALUA-RAZONES.
004600         10  VALUA-PER               PIC S9(7)V9(4).
004700         10  VALUA-UPA               PIC S9(5)V9(4).
004800         10  VALUA-PVL               PIC S9(7)V9(4).
004900         10  VALUA-DEUDA-PATRIM      PIC S9(7)V9(4).
005000         10  VALUA-REND-DIVID        PIC S9(5)V9(4).
005100         10  VALUA-PRECIO-VENTA      PIC S9(7)V9(4).
005200         10  VALUA-PEG               PIC S9(7)V9(4).
005300*--------------------------------------------------------------*
005400*    FLUJO DE EFECTIVO LIBRE, COPIADO DE LOS HECHOS DE LA       *
005500*    EMPRESA                                                    *
005600*--------------------------------------------------------------*
005700     05  VALUA-FLUJO-EFECTIVO        PIC S9(15)V9(2).
005800*--------------------------------------------------------------*
005900*    BANDERAS DE PRESENCIA.  'N' CUANDO FALTA ALGUN DATO DE     *
006000*    ENTRADA DE LA RAZON (LA RAZON QUEDA AUSENTE, NO EN CEROS)  *
006100*--------------------------------------------------------------*
006200     05  VALUA-INDICADORES-VALIDOS.
006300         10  VALUA-PER-VALIDO        PIC X(01).
006400             88  PER-VALIDA                  VALUE 'Y'.
006500             88  PER-INVALIDA                VALUE 'N'.
006600         10  VALUA-PVL-VALIDO        PIC X(01).
006700             88  PVL-VALIDA                  VALUE 'Y'.
006800             88  PVL-INVALIDA                VALUE 'N'.
006900         10  VALUA-DEUDA-VALIDO      PIC X(01).
007000             88  DEUDA-VALIDA                VALUE 'Y'.
007100             88  DEUDA-INVALIDA              VALUE 'N'.
007200         10  VALUA-DIV-VALIDO        PIC X(01).
007300             88  DIV-VALIDA                  VALUE 'Y'.
007400             88  DIV-INVALIDA                VALUE 'N'.
007500         10  VALUA-PRECIO-VALIDO     PIC X(01).
007600             88  PRECIO-VALIDA               VALUE 'Y'.
007700             88  PRECIO-INVALIDA             VALUE 'N'.
007800         10  VALUA-PEG-VALIDO        PIC X(01).
007900             88  PEG-VALIDA                  VALUE 'Y'.
008000             88  PEG-INVALIDA                VALUE 'N'.
008100     05  FILLER                      PIC X(20).
