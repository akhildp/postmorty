000100******************************************************************
000200* FECHA       : 04/03/1991                                       *
000300* PROGRAMADOR : DAVID SANTOS TOBAR (DST)                         *
000400* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000500* PROGRAMA    : SATB003                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : BARRIDO NOCTURNO DEL MERCADO.  SELECCIONA EL     *
000800*             : UNIVERSO DE SIMBOLOS POR BANDA DE CAPITALIZACION *
000900*             : DE MERCADO, EVALUA CADA SIMBOLO CONTRA LA        *
001000*             : ESTRATEGIA "EXPONENTIAL BREAKOUT" SOBRE SU VELA  *
001100*             : MAS RECIENTE Y EMITE UN REPORTE DE CANDIDATOS    *
001200*             : ORDENADO POR PUNTAJE DESCENDENTE                 *
001300* ARCHIVOS    : VALUAC=E, CANDLD1=E, RESTEMP=T, SCANRPT=S        *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA, T=TRABAJO (SORT)            *
001500* INSTALADO   : 04/03/1991                                       *
001600* BPM/RATIONAL: 770147                                           *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    04/03/1991 DST  - VERSION ORIGINAL.  SOLO LOS PATRONES      *SATB0001
002000*                      "COILED SPRING" Y "POWER TREND".          *SATB0001
002100*    22/07/1993 PEDR - SE AGREGA EL PATRON "IGNITION" Y LAS      *SATB0002
002200*                      SEIS SENALES DE VENTA (TICKET 887204).    *SATB0002
002300*    09/11/1998 EEDR - REVISION GENERAL DE FECHAS PARA EL CAMBIO *SATB0003
002400*                      DE SIGLO (PROYECTO Y2K).                  *SATB0003
002500*    17/05/2002 MQCH - SE REESCRIBE LA SELECCION DEL UNIVERSO Y  *SATB0004
002600*                      EL REPORTE FINAL CON DOS PASADAS DE SORT  *SATB0004
002700*                      (CAPITALIZACION Y LUEGO PUNTAJE) EN LUGAR *SATB0004
002800*                      DE LA BUSQUEDA SECUENCIAL ORIGINAL, POR   *SATB0004
002900*                      TIEMPOS DE CORRIDA EXCESIVOS (TICKET      *SATB0004
003000*                      972204).                                  *SATB0004
003100*    04/05/2012 RQTV - LA COMPARACION DE WKS-CH-BB-VALIDO        *SATB0005
003200*                      CONTRA 'S' SE AJUSTA A 'Y' PARA SEGUIR    *SATB0005
003300*                      EL CAMBIO DE DOMINIO DE CANDLE-BB-VALIDO  *SATB0005
003400*                      EN CPCANDLE (TICKET 968903); SIN ESTE     *SATB0005
003500*                      AJUSTE EL PATRON "COILED SPRING" DEJABA   *SATB0005
003600*                      DE DISPARAR.  SE CABLEA DEBD1R00 EN LA    *SATB0005
003700*                      APERTURA DE VALUAC Y CANDLD1 (ANTES SIN   *SATB0005
003800*                      REVISAR FILE STATUS), Y SE AGREGA         *SATB0005
003900*                      VERIFICACION DE FILE STATUS EN LAS        *SATB0005
004000*                      APERTURAS DE RESTEMP Y SCANRPT (TICKET    *SATB0005
004100*                      968877).                                  *SATB0005
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. SATB003.
004500 AUTHOR. DAVID SANTOS TOBAR.
004600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
004700 DATE-WRITTEN. 03/04/1991.
004800 DATE-COMPILED.
004900 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS  IS SW-DEPURACION-ACTIVA
005400            OFF STATUS IS SW-DEPURACION-INACTIVA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT VALUATIONS-FILE ASSIGN TO VALUAC
005800            FILE STATUS IS FS-VALUA FSE-VALUA.
005900     SELECT CANDLES-D1-FILE ASSIGN TO CANDLD1
006000            FILE STATUS IS FS-CANDLE FSE-CANDLE.
006100     SELECT RESULTS-TEMP-FILE ASSIGN TO RESTEMP
006200            FILE STATUS IS FS-RESTMP.
006300     SELECT SCAN-REPORT-FILE ASSIGN TO SCANRPT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-SCANR.
006600     SELECT WORKFILE-UNIV ASSIGN TO SORTWK1.
006700     SELECT WORKFILE-RES  ASSIGN TO SORTWK2.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                 RAZONES DE VALUACION (ENTRADA, UNIVERSO)
007100 FD  VALUATIONS-FILE.
007200     COPY CPVALUA.
007300*                 VELAS ANALIZADAS (SOLO LECTURA, POR SIMBOLO)
007400 FD  CANDLES-D1-FILE.
007500     COPY CPCANDLE.
007600*                 TRABAJO: RESULTADOS ANTES DE ORDENAR POR SCORE
007700 FD  RESULTS-TEMP-FILE.
007800 01  RT-RESULT-REC.
007900     05  RT-SIMBOLO                  PIC X(10).
008000     05  RT-SCORE                    PIC S9(3).
008100     05  RT-CIERRE                   PIC S9(7)V9(4).
008200     05  RT-VOLUMEN                  PIC S9(13)V9(2).
008300     05  RT-VOL-PROMEDIO             PIC S9(13)V9(2).
008400     05  RT-RSI                      PIC S9(3)V9(4).
008500     05  RT-PCT-MEDIA                PIC S9(4)V9(4).
008600     05  RT-SIG-CANT                 PIC 9(02).
008700     05  RT-SENALES OCCURS 10 TIMES  PIC X(40).
008800     05  FILLER                      PIC X(10).
008900*                 TRABAJO DE SORT: UNIVERSO POR CAPITALIZACION
009000 SD  WORKFILE-UNIV.
009100 01  WU-UNIV-REG.
009200     05  WU-SIMBOLO                  PIC X(10).
009300     05  WU-CAPITAL                  PIC S9(15)V9(2).
009400     05  FILLER                      PIC X(05).
009500*                 TRABAJO DE SORT: RESULTADOS POR PUNTAJE
009600 SD  WORKFILE-RES.
009700 01  WR-RESULT-REC.
009800     05  WR-SIMBOLO                  PIC X(10).
009900     05  WR-SCORE                    PIC S9(3).
010000     05  WR-CIERRE                   PIC S9(7)V9(4).
010100     05  WR-VOLUMEN                  PIC S9(13)V9(2).
010200     05  WR-VOL-PROMEDIO             PIC S9(13)V9(2).
010300     05  WR-RSI                      PIC S9(3)V9(4).
010400     05  WR-PCT-MEDIA                PIC S9(4)V9(4).
010500     05  WR-SIG-CANT                 PIC 9(02).
010600     05  WR-SENALES OCCURS 10 TIMES  PIC X(40).
010700     05  FILLER                      PIC X(10).
010800*                 REPORTE DE BARRIDO (VARIAS LINEAS POR FD)
010900 FD  SCAN-REPORT-FILE.
011000 01  SCANR-ENCABEZADO-1.
011100     05  SCANR-ENC-TITULO            PIC X(60).
011200     05  FILLER                      PIC X(72).
011300 01  SCANR-ENCABEZADO-2.
011400     05  FILLER                      PIC X(04).
011500     05  SCANR-ENC-TEXTO             PIC X(40).
011600     05  SCANR-ENC-FECHA             PIC X(10).
011700     05  FILLER                      PIC X(02).
011800     05  SCANR-ENC-CAPMIN            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
011900     05  FILLER                      PIC X(02).
012000     05  SCANR-ENC-CAPMAX            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
012100     05  FILLER                      PIC X(30).
012200 01  SCANR-DETALLE.
012300     05  SCANR-SIMBOLO               PIC X(10).
012400     05  FILLER                      PIC X(02).
012500     05  SCANR-SCORE                 PIC ZZ9.
012600     05  FILLER                      PIC X(02).
012700     05  SCANR-CIERRE                PIC Z,ZZZ,ZZ9.9999.
012800     05  FILLER                      PIC X(02).
012900     05  SCANR-RSI                   PIC ZZ9.99.
013000     05  FILLER                      PIC X(02).
013100     05  SCANR-PCT-MEDIA             PIC +Z9.99.
013200     05  FILLER                      PIC X(02).
013300     05  SCANR-VOLUMEN               PIC Z,ZZZ,ZZZ,ZZ9.
013400     05  FILLER                      PIC X(02).
013500     05  SCANR-VOL-PROM              PIC Z,ZZZ,ZZZ,ZZ9.
013600     05  FILLER                      PIC X(30).
013700 01  SCANR-SENAL-LINEA.
013800     05  FILLER                      PIC X(04).
013900     05  SCANR-TEXTO-SENAL           PIC X(40).
014000     05  FILLER                      PIC X(88).
014100 01  SCANR-TRAILER-LINEA.
014200     05  FILLER                      PIC X(04).
014300     05  SCANR-TRL-TEXTO             PIC X(40).
014400     05  SCANR-TRL-VALOR             PIC ZZZ,ZZ9.
014500     05  FILLER                      PIC X(80).
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*           RECURSOS DE FILE-STATUS DE LOS ARCHIVOS EN SECUENCIA *
014900******************************************************************
015000 01  WKS-FS-STATUS.
015100     05  FS-VALUA                    PIC 9(02) VALUE ZEROES.
015200     05  FSE-VALUA.
015300         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
015400         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
015500         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
015600     05  FS-CANDLE                   PIC 9(02) VALUE ZEROES.
015700     05  FSE-CANDLE.
015800         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
015900         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
016000         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
016100     05  FS-RESTMP                   PIC 9(02) VALUE ZEROES.
016200     05  FS-SCANR                    PIC 9(02) VALUE ZEROES.
016300     05  PROGRAMA                    PIC X(08) VALUE 'SATB003'.
016400     05  ARCHIVO                     PIC X(08) VALUE SPACES.
016500     05  ACCION                      PIC X(10) VALUE SPACES.
016600     05  LLAVE                       PIC X(32) VALUE SPACES.
016700     05  FILLER                      PIC X(10).
016800******************************************************************
016900*           BANDA DE CAPITALIZACION DE MERCADO DEL UNIVERSO      *
017000******************************************************************
017100 01  WKS-BANDA-CAPITALIZACION.
017200     05  WKS-CAP-MINIMO              PIC S9(15)V9(2)
017300                                      VALUE 500000000.00.
017400     05  WKS-CAP-MAXIMO              PIC S9(15)V9(2)
017500                                      VALUE 5000000000.00.
017600     05  FILLER                      PIC X(10).
017700******************************************************************
017800*           FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE      *
017900******************************************************************
018000 01  WKS-FECHA-SISTEMA.
018100     05  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
018200     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018300         10  WKS-ANIO-HOY             PIC 9(04).
018400         10  WKS-MES-HOY               PIC 9(02).
018500         10  WKS-DIA-HOY               PIC 9(02).
018600     05  WKS-FECHA-CORRIDA            PIC X(10) VALUE SPACES.
018700     05  FILLER                       PIC X(08).
018800******************************************************************
018900*           SIMBOLO EN EVALUACION Y VENTANA DE VELAS CAPTURADAS  *
019000******************************************************************
019100 01  WKS-SIMBOLO-EN-PROCESO.
019200     05  WKS-SIMBOLO-EVAL             PIC X(10) VALUE SPACES.
019300     05  FILLER                       PIC X(06).
019400 01  WKS-CANDLES-UNIV.
019500     05  WKS-CAND-CANT                PIC 9(02) COMP VALUE ZERO.
019600     05  WKS-CAND-HOLD OCCURS 60 TIMES.
019700         10  WKS-CH-CIERRE            PIC S9(7)V9(4).
019800         10  WKS-CH-VOLUMEN           PIC S9(13)V9(2).
019900         10  WKS-CH-EMA-10            PIC S9(7)V9(4).
020000         10  WKS-CH-EMA-36            PIC S9(7)V9(4).
020100         10  WKS-CH-EMA-200           PIC S9(7)V9(4).
020200         10  WKS-CH-BB-BASE-20        PIC S9(7)V9(4).
020300         10  WKS-CH-BB-SUP-20         PIC S9(7)V9(4).
020400         10  WKS-CH-BB-INF-20         PIC S9(7)V9(4).
020500         10  WKS-CH-BB-VALIDO         PIC X(01).
020600         10  WKS-CH-RSI-14            PIC S9(3)V9(4).
020700         10  WKS-CH-ST-DIRECCION      PIC S9(1).
020800         10  WKS-CH-TD-SEQ            PIC S9(2).
020900         10  WKS-CH-PCT-CUERPO        PIC S9(4)V9(4).
021000         10  WKS-CH-PCT-EMA-36        PIC S9(4)V9(4).
021100         10  WKS-CH-PCT-BB-BASE       PIC S9(4)V9(4).
021200         10  WKS-CH-RACHA-EMA-100     PIC S9(4).
021300     05  FILLER                       PIC X(08).
021400******************************************************************
021500*           RESULTADO DE LA ESTRATEGIA PARA EL SIMBOLO ACTUAL    *
021600******************************************************************
021700 01  WKS-RESULTADO-ESTRATEGIA.
021800     05  WKS-SCORE                    PIC S9(3)   COMP VALUE ZERO.
021900     05  WKS-VOL-PROMEDIO             PIC S9(13)V9(2) VALUE ZERO.
022000     05  WKS-SIG-CANT                 PIC 9(02)   COMP VALUE ZERO.
022100     05  WKS-SEN-TABLA OCCURS 10 TIMES
022200                       PIC X(40) VALUE SPACES.
022300     05  FILLER                       PIC X(08).
022400******************************************************************
022500*           CAMPOS AUXILIARES DE CALCULO                         *
022600******************************************************************
022700 01  WKS-CALC-AUX.
022800     05  WKS-AUX-SUMA-VOL             PIC S9(15)V9(2) VALUE ZERO.
022900     05  WKS-AUX-ANCHO                PIC S9(3)V9(6)  VALUE ZERO.
023000     05  WKS-AUX-VOL-UMBRAL           PIC S9(15)V9(2) VALUE ZERO.
023100     05  WKS-AUX-I                    PIC 9(02) COMP VALUE ZERO.
023200     05  WKS-TD-DISPLAY                PIC 9(02) VALUE ZERO.
023300     05  FILLER                       PIC X(08).
023400******************************************************************
023500*           CONMUTADORES Y CONTADORES DE CONTROL                *
023600******************************************************************
023700 77  WKS-SW-FIN-VALUA                 PIC X(01) VALUE 'N'.
023800     88  FIN-VALUA                          VALUE 'S'.
023900 77  WKS-SW-FIN-UNIV                  PIC X(01) VALUE 'N'.
024000     88  FIN-UNIV                           VALUE 'S'.
024100 77  WKS-SW-FIN-CANDLE                PIC X(01) VALUE 'N'.
024200     88  FIN-CANDLE                         VALUE 'S'.
024300 77  WKS-SW-FIN-TEMP                  PIC X(01) VALUE 'N'.
024400     88  FIN-TEMP                           VALUE 'S'.
024500 77  WKS-SW-FIN-RES                   PIC X(01) VALUE 'N'.
024600     88  FIN-RES                            VALUE 'S'.
024700 77  WKS-SEN-IDX                      PIC 9(02) COMP VALUE ZERO.
024800 77  WKS-UNIV-ESCANEADOS              PIC 9(05) COMP VALUE ZERO.
024900 77  WKS-UNIV-REPORTADOS              PIC 9(05) COMP VALUE ZERO.
025000 77  WKS-UNIV-BUY                     PIC 9(05) COMP VALUE ZERO.
025100 77  WKS-UNIV-SELL                    PIC 9(05) COMP VALUE ZERO.
025200 77  WKS-SW-TIENE-SELL                PIC X(01) VALUE 'N'.
025300     88  TIENE-SELL                         VALUE 'S'.
025400*                  ----- MAIN SECTION -----
025500 PROCEDURE DIVISION.
025600 000-MAIN SECTION.
025700     PERFORM 0105-FECHA-CORRIDA
025800     PERFORM 0700-ENCABEZADO-REPORTE
025900     PERFORM 0100-SELECCIONA-UNIVERSO
026000     PERFORM 0800-ORDENA-RESULTADOS
026100     PERFORM 0950-TRAILER-REPORTE
026200     PERFORM 0990-CIERRA-ARCHIVOS
026300     STOP RUN.
026400 000-MAIN-E. EXIT.
026500*--------> FORMA LA FECHA DE CORRIDA (AAAA-MM-DD) PARA EL REPORTE
026600 0105-FECHA-CORRIDA SECTION.
026700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
026800     STRING WKS-ANIO-HOY   DELIMITED BY SIZE
026900            '-'            DELIMITED BY SIZE
027000            WKS-MES-HOY    DELIMITED BY SIZE
027100            '-'            DELIMITED BY SIZE
027200            WKS-DIA-HOY    DELIMITED BY SIZE
027300            INTO WKS-FECHA-CORRIDA.
027400 0105-FECHA-CORRIDA-E. EXIT.
027500*--------> SERIE 0100 - SELECCION DEL UNIVERSO POR CAPITALIZACION
027600*          DE MERCADO, ORDENADO DESCENDENTE, Y EVALUACION DE CADA
027700*          CANDIDATO CONTRA LA ESTRATEGIA
027800 0100-SELECCIONA-UNIVERSO SECTION.
027900     OPEN OUTPUT RESULTS-TEMP-FILE
028000     IF FS-RESTMP NOT = 0
028100        DISPLAY "SATB003 - ERROR AL ABRIR RESTEMP, FILE STATUS ("
028200                 FS-RESTMP ")" UPON CONSOLE
028300        MOVE 91 TO RETURN-CODE
028400        STOP RUN
028500     END-IF
028600     SORT WORKFILE-UNIV
028700          ON DESCENDING KEY WU-CAPITAL OF WU-UNIV-REG
028800          INPUT PROCEDURE IS 0110-FILTRA-UNIVERSO
028900          OUTPUT PROCEDURE IS 0150-RECORRE-UNIVERSO
029000     CLOSE RESULTS-TEMP-FILE.
029100 0100-SELECCIONA-UNIVERSO-E. EXIT.
029200*--------> PROCEDIMIENTO DE ENTRADA DEL SORT: LEE LAS VALUACIONES
029300*          Y DESCARTA LAS QUE CAEN FUERA DE LA BANDA
029400 0110-FILTRA-UNIVERSO SECTION.
029500     OPEN INPUT VALUATIONS-FILE
029600     IF FS-VALUA NOT EQUAL 0 AND 97
029700        MOVE 'OPEN'   TO ACCION
029800        MOVE SPACES   TO LLAVE
029900        MOVE 'VALUAC' TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-VALUA, FSE-VALUA
030200        DISPLAY "SATB003 - ERROR AL ABRIR VALUAC, FILE STATUS ("
030300                 FS-VALUA ")" UPON CONSOLE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     READ VALUATIONS-FILE
030800          AT END SET FIN-VALUA TO TRUE
030900     END-READ
031000     PERFORM 0111-LEE-UNA-VALUACION UNTIL FIN-VALUA
031100     CLOSE VALUATIONS-FILE.
031200 0110-FILTRA-UNIVERSO-E. EXIT.
031300
031400 0111-LEE-UNA-VALUACION SECTION.
031500     IF VALUA-CAPITAL-MERCADO >= WKS-CAP-MINIMO
031600        AND VALUA-CAPITAL-MERCADO <= WKS-CAP-MAXIMO
031700        MOVE VALUA-SIMBOLO         TO WU-SIMBOLO OF WU-UNIV-REG
031800        MOVE VALUA-CAPITAL-MERCADO TO WU-CAPITAL  OF WU-UNIV-REG
031900        RELEASE WU-UNIV-REG
032000     END-IF
032100     READ VALUATIONS-FILE
032200          AT END SET FIN-VALUA TO TRUE
032300     END-READ.
032400 0111-LEE-UNA-VALUACION-E. EXIT.
032500*--------> PROCEDIMIENTO DE SALIDA DEL SORT: RECORRE EL UNIVERSO
032600*          YA ORDENADO POR CAPITALIZACION DESCENDENTE
032700 0150-RECORRE-UNIVERSO SECTION.
032800     RETURN WORKFILE-UNIV
032900            AT END SET FIN-UNIV TO TRUE
033000     END-RETURN
033100     PERFORM 0151-PROCESA-UN-CANDIDATO UNTIL FIN-UNIV.
033200 0150-RECORRE-UNIVERSO-E. EXIT.
033300
033400 0151-PROCESA-UN-CANDIDATO SECTION.
033500     ADD 1 TO WKS-UNIV-ESCANEADOS
033600     MOVE WU-SIMBOLO OF WU-UNIV-REG TO WKS-SIMBOLO-EVAL
033700     PERFORM 0200-EVALUA-SIMBOLO
033800     RETURN WORKFILE-UNIV
033900            AT END SET FIN-UNIV TO TRUE
034000     END-RETURN.
034100 0151-PROCESA-UN-CANDIDATO-E. EXIT.
034200*--------> SERIE 0200 - CAPTURA HASTA 60 VELAS DEL SIMBOLO (EN
034300*          ORDEN DE FECHA, LAS PRIMERAS QUE SE ENCUENTREN) Y
034400*          DISPARA LA EVALUACION DE LA ESTRATEGIA
034500 0200-EVALUA-SIMBOLO SECTION.
034600     MOVE ZERO   TO WKS-CAND-CANT
034700     MOVE ZERO   TO WKS-SCORE
034800     MOVE ZERO   TO WKS-SIG-CANT
034900     MOVE SPACES TO WKS-SEN-TABLA
035000     OPEN INPUT CANDLES-D1-FILE
035100     IF FS-CANDLE NOT EQUAL 0 AND 97
035200        MOVE 'OPEN'    TO ACCION
035300        MOVE SPACES    TO LLAVE
035400        MOVE 'CANDLD1' TO ARCHIVO
035500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035600                              FS-CANDLE, FSE-CANDLE
035700        DISPLAY "SATB003 - ERROR AL ABRIR CANDLD1, FILE STATUS ("
035800                 FS-CANDLE ")" UPON CONSOLE
035900        MOVE 91 TO RETURN-CODE
036000        STOP RUN
036100     END-IF
036200     READ CANDLES-D1-FILE
036300          AT END SET FIN-CANDLE TO TRUE
036400     END-READ
036500     PERFORM 0201-BUSCA-CANDLES UNTIL FIN-CANDLE
036600     CLOSE CANDLES-D1-FILE
036700     IF WKS-CAND-CANT >= 50
036800        PERFORM 0210-PROMEDIO-VOLUMEN
036900        PERFORM 0300-EVALUA-ESTRATEGIA
037000     END-IF
037100     IF WKS-SIG-CANT > ZERO
037200        PERFORM 0240-GUARDA-RESULTADO
037300     END-IF.
037400 0200-EVALUA-SIMBOLO-E. EXIT.
037500
037600 0201-BUSCA-CANDLES SECTION.
037700     IF CANDLE-SIMBOLO = WKS-SIMBOLO-EVAL
037800        IF WKS-CAND-CANT < 60
037900           ADD 1 TO WKS-CAND-CANT
038000           PERFORM 0202-COPIA-CANDLE
038100        END-IF
038200     END-IF
038300     READ CANDLES-D1-FILE
038400          AT END SET FIN-CANDLE TO TRUE
038500     END-READ.
038600 0201-BUSCA-CANDLES-E. EXIT.
038700*--------> TRASLADA LOS CAMPOS DE LA VELA QUE LA ESTRATEGIA USA A
038800*          LA VENTANA DE TRABAJO DEL SIMBOLO
038900 0202-COPIA-CANDLE SECTION.
039000     MOVE CANDLE-CIERRE        TO WKS-CH-CIERRE(WKS-CAND-CANT)
039100     MOVE CANDLE-VOLUMEN       TO WKS-CH-VOLUMEN(WKS-CAND-CANT)
039200     MOVE CANDLE-EMA-10        TO WKS-CH-EMA-10(WKS-CAND-CANT)
039300     MOVE CANDLE-EMA-36        TO WKS-CH-EMA-36(WKS-CAND-CANT)
039400     MOVE CANDLE-EMA-200       TO WKS-CH-EMA-200(WKS-CAND-CANT)
039500     MOVE CANDLE-BB-BASE-20    TO WKS-CH-BB-BASE-20(WKS-CAND-CANT)
039600     MOVE CANDLE-BB-SUP-20     TO WKS-CH-BB-SUP-20(WKS-CAND-CANT)
039700     MOVE CANDLE-BB-INF-20     TO WKS-CH-BB-INF-20(WKS-CAND-CANT)
039800     MOVE CANDLE-BB-VALIDO     TO WKS-CH-BB-VALIDO(WKS-CAND-CANT)
039900     MOVE CANDLE-RSI-14        TO WKS-CH-RSI-14(WKS-CAND-CANT)
040000     MOVE CANDLE-ST-DIRECCION
040100          TO WKS-CH-ST-DIRECCION(WKS-CAND-CANT)
040200     MOVE CANDLE-TD-SEQ        TO WKS-CH-TD-SEQ(WKS-CAND-CANT)
040300     MOVE CANDLE-PCT-CUERPO    TO WKS-CH-PCT-CUERPO(WKS-CAND-CANT)
040400     MOVE CANDLE-PCT-EMA-36    TO WKS-CH-PCT-EMA-36(WKS-CAND-CANT)
040500     MOVE CANDLE-PCT-BB-BASE
040600          TO WKS-CH-PCT-BB-BASE(WKS-CAND-CANT)
040700     MOVE CANDLE-RACHA-EMA-100
040800          TO WKS-CH-RACHA-EMA-100(WKS-CAND-CANT).
040900 0202-COPIA-CANDLE-E. EXIT.
041000*--------> PROMEDIO SIMPLE DE VOLUMEN DE LAS ULTIMAS 20 VELAS
041100*          CAPTURADAS
041200 0210-PROMEDIO-VOLUMEN SECTION.
041300     COMPUTE WKS-AUX-I = WKS-CAND-CANT - 19
041400     MOVE ZERO TO WKS-AUX-SUMA-VOL
041500     PERFORM 0211-SUMA-VOLUMEN
041600             VARYING WKS-AUX-I FROM WKS-AUX-I BY 1
041700             UNTIL WKS-AUX-I > WKS-CAND-CANT
041800     COMPUTE WKS-VOL-PROMEDIO ROUNDED = WKS-AUX-SUMA-VOL / 20.
041900 0210-PROMEDIO-VOLUMEN-E. EXIT.
042000
042100 0211-SUMA-VOLUMEN SECTION.
042200     ADD WKS-CH-VOLUMEN(WKS-AUX-I) TO WKS-AUX-SUMA-VOL.
042300 0211-SUMA-VOLUMEN-E. EXIT.
042400*--------> SERIE 0300 - ESTRATEGIA "EXPONENTIAL BREAKOUT" SOBRE
042500*          LA VELA MAS RECIENTE DE LA VENTANA CAPTURADA
042600 0300-EVALUA-ESTRATEGIA SECTION.
042700     PERFORM 0310-COILED-SPRING
042800     PERFORM 0320-POWER-TREND
042900     PERFORM 0330-IGNITION
043000     PERFORM 0340-SELL-EMA-10
043100     PERFORM 0350-SELL-EMA-36
043200     PERFORM 0360-SELL-SUPERTREND
043300     PERFORM 0370-SELL-PARABOLICO-MEDIA
043400     PERFORM 0380-SELL-PARABOLICO-RSI
043500     PERFORM 0390-SELL-DEMARK.
043600 0300-EVALUA-ESTRATEGIA-E. EXIT.
043700*--------> PATRON "COILED SPRING" (+30)
043800 0310-COILED-SPRING SECTION.
043900     IF WKS-CH-BB-VALIDO(WKS-CAND-CANT) = 'Y'
044000        COMPUTE WKS-AUX-ANCHO ROUNDED =
044100           (WKS-CH-BB-SUP-20(WKS-CAND-CANT) -
044200            WKS-CH-BB-INF-20(WKS-CAND-CANT)) /
044300            WKS-CH-BB-BASE-20(WKS-CAND-CANT)
044400        IF WKS-AUX-ANCHO < 0.15
044500           AND WKS-CH-CIERRE(WKS-CAND-CANT)
044600               > WKS-CH-EMA-200(WKS-CAND-CANT)
044700           AND WKS-CH-PCT-BB-BASE(WKS-CAND-CANT) >= -1.5
044800           AND WKS-CH-PCT-BB-BASE(WKS-CAND-CANT) <= 1.5
044900           AND WKS-CH-RSI-14(WKS-CAND-CANT) >= 45
045000           AND WKS-CH-RSI-14(WKS-CAND-CANT) <= 60
045100           ADD 30 TO WKS-SCORE
045200           IF WKS-SIG-CANT < 10
045300              ADD 1 TO WKS-SIG-CANT
045400              MOVE 'Coiled Spring' TO WKS-SEN-TABLA(WKS-SIG-CANT)
045500           END-IF
045600        END-IF
045700     END-IF.
045800 0310-COILED-SPRING-E. EXIT.
045900*--------> PATRON "POWER TREND" (+30)
046000 0320-POWER-TREND SECTION.
046100     IF WKS-CH-ST-DIRECCION(WKS-CAND-CANT) = 1
046200        AND WKS-CH-RACHA-EMA-100(WKS-CAND-CANT) > 20
046300        AND WKS-CH-PCT-EMA-36(WKS-CAND-CANT) >= -3
046400        AND WKS-CH-PCT-EMA-36(WKS-CAND-CANT) <= 1
046500        AND WKS-CH-CIERRE(WKS-CAND-CANT)
046600            > WKS-CH-EMA-36(WKS-CAND-CANT)
046700        ADD 30 TO WKS-SCORE
046800        IF WKS-SIG-CANT < 10
046900           ADD 1 TO WKS-SIG-CANT
047000           MOVE 'Power Trend' TO WKS-SEN-TABLA(WKS-SIG-CANT)
047100        END-IF
047200     END-IF.
047300 0320-POWER-TREND-E. EXIT.
047400*--------> PATRON "IGNITION" (+40) (TICKET 887204)
047500 0330-IGNITION SECTION.
047600     COMPUTE WKS-AUX-VOL-UMBRAL ROUNDED = WKS-VOL-PROMEDIO * 1.2
047700     IF WKS-CH-PCT-CUERPO(WKS-CAND-CANT) > 70
047800        AND WKS-CH-RSI-14(WKS-CAND-CANT) > 60
047900        AND WKS-CH-VOLUMEN(WKS-CAND-CANT) > WKS-AUX-VOL-UMBRAL
048000        ADD 40 TO WKS-SCORE
048100        IF WKS-SIG-CANT < 10
048200           ADD 1 TO WKS-SIG-CANT
048300           MOVE 'Ignition' TO WKS-SEN-TABLA(WKS-SIG-CANT)
048400        END-IF
048500     END-IF.
048600 0330-IGNITION-E. EXIT.
048700*--------> SENAL DE VENTA: VIOLACION DE LA EMA-10 (TICKET 887204)
048800 0340-SELL-EMA-10 SECTION.
048900     IF WKS-CH-CIERRE(WKS-CAND-CANT)
049000        < WKS-CH-EMA-10(WKS-CAND-CANT)
049100        IF WKS-SIG-CANT < 10
049200           ADD 1 TO WKS-SIG-CANT
049300           MOVE 'SELL: Trend Violation (EMA 10)'
049400                TO WKS-SEN-TABLA(WKS-SIG-CANT)
049500        END-IF
049600     END-IF.
049700 0340-SELL-EMA-10-E. EXIT.
049800*--------> SENAL DE VENTA: VIOLACION DE LA EMA-36
049900 0350-SELL-EMA-36 SECTION.
050000     IF WKS-CH-CIERRE(WKS-CAND-CANT)
050100        < WKS-CH-EMA-36(WKS-CAND-CANT)
050200        IF WKS-SIG-CANT < 10
050300           ADD 1 TO WKS-SIG-CANT
050400           MOVE 'SELL: Trend Violation (EMA 36)'
050500                TO WKS-SEN-TABLA(WKS-SIG-CANT)
050600        END-IF
050700     END-IF.
050800 0350-SELL-EMA-36-E. EXIT.
050900*--------> SENAL DE VENTA: CAMBIO DE DIRECCION DEL SUPERTREND
051000 0360-SELL-SUPERTREND SECTION.
051100     IF WKS-CH-ST-DIRECCION(WKS-CAND-CANT) = -1
051200        IF WKS-SIG-CANT < 10
051300           ADD 1 TO WKS-SIG-CANT
051400           MOVE 'SELL: Supertrend Flip'
051500                TO WKS-SEN-TABLA(WKS-SIG-CANT)
051600        END-IF
051700     END-IF.
051800 0360-SELL-SUPERTREND-E. EXIT.
051900*--------> SENAL DE VENTA: CLIMAX PARABOLICO CONTRA LA MEDIA
052000 0370-SELL-PARABOLICO-MEDIA SECTION.
052100     IF WKS-CH-PCT-BB-BASE(WKS-CAND-CANT) > 25
052200        IF WKS-SIG-CANT < 10
052300           ADD 1 TO WKS-SIG-CANT
052400           MOVE 'SELL: Parabolic Climax (>25% from Mean)'
052500                TO WKS-SEN-TABLA(WKS-SIG-CANT)
052600        END-IF
052700     END-IF.
052800 0370-SELL-PARABOLICO-MEDIA-E. EXIT.
052900*--------> SENAL DE VENTA: CLIMAX PARABOLICO RSI 80 + RUPTURA
053000 0380-SELL-PARABOLICO-RSI SECTION.
053100     IF WKS-CH-CIERRE(WKS-CAND-CANT)
053200        > WKS-CH-BB-SUP-20(WKS-CAND-CANT)
053300        AND WKS-CH-RSI-14(WKS-CAND-CANT) > 80
053400        IF WKS-SIG-CANT < 10
053500           ADD 1 TO WKS-SIG-CANT
053600           MOVE 'SELL: Parabolic Climax (RSI 80 + Band Breach)'
053700                TO WKS-SEN-TABLA(WKS-SIG-CANT)
053800        END-IF
053900     END-IF.
054000 0380-SELL-PARABOLICO-RSI-E. EXIT.
054100*--------> SENAL DE VENTA: AGOTAMIENTO ESTILO DEMARK (9 O 13)
054200 0390-SELL-DEMARK SECTION.
054300     IF WKS-CH-TD-SEQ(WKS-CAND-CANT) = 9
054400        OR WKS-CH-TD-SEQ(WKS-CAND-CANT) = 13
054500        IF WKS-SIG-CANT < 10
054600           MOVE WKS-CH-TD-SEQ(WKS-CAND-CANT) TO WKS-TD-DISPLAY
054700           ADD 1 TO WKS-SIG-CANT
054800           STRING 'SELL: DeMark Exhaustion ('  DELIMITED BY SIZE
054900                  WKS-TD-DISPLAY                DELIMITED BY SIZE
055000                  ')'                           DELIMITED BY SIZE
055100                  INTO WKS-SEN-TABLA(WKS-SIG-CANT)
055200        END-IF
055300     END-IF.
055400 0390-SELL-DEMARK-E. EXIT.
055500*--------> GRABA EL RESULTADO DEL SIMBOLO EN EL ARCHIVO DE
055600*          TRABAJO, A LA ESPERA DEL ORDENAMIENTO FINAL POR SCORE
055700 0240-GUARDA-RESULTADO SECTION.
055800     MOVE WKS-SIMBOLO-EVAL             TO RT-SIMBOLO
055900     MOVE WKS-SCORE                    TO RT-SCORE
056000     MOVE WKS-CH-CIERRE(WKS-CAND-CANT) TO RT-CIERRE
056100     MOVE WKS-CH-VOLUMEN(WKS-CAND-CANT) TO RT-VOLUMEN
056200     MOVE WKS-VOL-PROMEDIO             TO RT-VOL-PROMEDIO
056300     MOVE WKS-CH-RSI-14(WKS-CAND-CANT) TO RT-RSI
056400     MOVE WKS-CH-PCT-BB-BASE(WKS-CAND-CANT) TO RT-PCT-MEDIA
056500     MOVE WKS-SIG-CANT                 TO RT-SIG-CANT
056600     MOVE WKS-SEN-TABLA                TO RT-SENALES
056700     WRITE RT-RESULT-REC
056800     ADD 1 TO WKS-UNIV-REPORTADOS
056900     IF WKS-SCORE > ZERO
057000        ADD 1 TO WKS-UNIV-BUY
057100     END-IF
057200     SET WKS-SW-TIENE-SELL TO 'N'
057300     SET WKS-SEN-IDX TO 1
057400     PERFORM 0241-BUSCA-SELL
057500             VARYING WKS-SEN-IDX FROM 1 BY 1
057600             UNTIL WKS-SEN-IDX > WKS-SIG-CANT
057700     IF TIENE-SELL
057800        ADD 1 TO WKS-UNIV-SELL
057900     END-IF.
058000 0240-GUARDA-RESULTADO-E. EXIT.
058100
058200 0241-BUSCA-SELL SECTION.
058300     IF WKS-SEN-TABLA(WKS-SEN-IDX)(1:5) = 'SELL:'
058400        SET TIENE-SELL TO TRUE
058500     END-IF.
058600 0241-BUSCA-SELL-E. EXIT.
058700*--------> SERIE 0700 - ENCABEZADO DEL REPORTE DE BARRIDO
058800 0700-ENCABEZADO-REPORTE SECTION.
058900     OPEN OUTPUT SCAN-REPORT-FILE
059000     IF FS-SCANR NOT = 0
059100        DISPLAY "SATB003 - ERROR AL ABRIR SCANRPT, FILE STATUS ("
059200                 FS-SCANR ")" UPON CONSOLE
059300        MOVE 91 TO RETURN-CODE
059400        STOP RUN
059500     END-IF
059600     MOVE 'SATB003 - BARRIDO EXPONENTIAL BREAKOUT'
059700          TO SCANR-ENC-TITULO
059800     WRITE SCANR-ENCABEZADO-1
059900     MOVE 'FECHA DE CORRIDA: ' TO SCANR-ENC-TEXTO
060000     MOVE WKS-FECHA-CORRIDA    TO SCANR-ENC-FECHA
060100     MOVE WKS-CAP-MINIMO       TO SCANR-ENC-CAPMIN
060200     MOVE WKS-CAP-MAXIMO       TO SCANR-ENC-CAPMAX
060300     WRITE SCANR-ENCABEZADO-2.
060400 0700-ENCABEZADO-REPORTE-E. EXIT.
060500*--------> SERIE 0800 - ORDENAMIENTO FINAL DE RESULTADOS POR
060600*          SCORE DESCENDENTE, CON EMISION DEL DETALLE DEL
060700*          REPORTE COMO PROCEDIMIENTO DE SALIDA DEL SORT
060800 0800-ORDENA-RESULTADOS SECTION.
060900     OPEN INPUT RESULTS-TEMP-FILE
061000     IF FS-RESTMP NOT = 0
061100        DISPLAY "SATB003 - ERROR AL ABRIR RESTEMP, FILE STATUS ("
061200                 FS-RESTMP ")" UPON CONSOLE
061300        MOVE 91 TO RETURN-CODE
061400        STOP RUN
061500     END-IF
061600     SORT WORKFILE-RES
061700          ON DESCENDING KEY WR-SCORE OF WR-RESULT-REC
061800          INPUT PROCEDURE IS 0810-CARGA-RESULTADOS
061900          OUTPUT PROCEDURE IS 0900-EMITE-REPORTE
062000     CLOSE RESULTS-TEMP-FILE.
062100 0800-ORDENA-RESULTADOS-E. EXIT.
062200
062300 0810-CARGA-RESULTADOS SECTION.
062400     READ RESULTS-TEMP-FILE
062500          AT END SET FIN-TEMP TO TRUE
062600     END-READ
062700     PERFORM 0811-LEE-UN-RESULTADO UNTIL FIN-TEMP.
062800 0810-CARGA-RESULTADOS-E. EXIT.
062900
063000 0811-LEE-UN-RESULTADO SECTION.
063100     MOVE RT-RESULT-REC TO WR-RESULT-REC
063200     RELEASE WR-RESULT-REC
063300     READ RESULTS-TEMP-FILE
063400          AT END SET FIN-TEMP TO TRUE
063500     END-READ.
063600 0811-LEE-UN-RESULTADO-E. EXIT.
063700*--------> PROCEDIMIENTO DE SALIDA DEL SEGUNDO SORT: ESCRIBE EL
063800*          DETALLE DE CADA SIMBOLO YA ORDENADO POR SCORE
063900 0900-EMITE-REPORTE SECTION.
064000     RETURN WORKFILE-RES
064100            AT END SET FIN-RES TO TRUE
064200     END-RETURN
064300     PERFORM 0901-ESCRIBE-UN-RESULTADO UNTIL FIN-RES.
064400 0900-EMITE-REPORTE-E. EXIT.
064500
064600 0901-ESCRIBE-UN-RESULTADO SECTION.
064700     PERFORM 0910-ESCRIBE-DETALLE
064800     PERFORM 0920-ESCRIBE-SENALES
064900     RETURN WORKFILE-RES
065000            AT END SET FIN-RES TO TRUE
065100     END-RETURN.
065200 0901-ESCRIBE-UN-RESULTADO-E. EXIT.
065300
065400 0910-ESCRIBE-DETALLE SECTION.
065500     MOVE WR-SIMBOLO     TO SCANR-SIMBOLO
065600     MOVE WR-SCORE       TO SCANR-SCORE
065700     MOVE WR-CIERRE      TO SCANR-CIERRE
065800     MOVE WR-RSI         TO SCANR-RSI
065900     MOVE WR-PCT-MEDIA   TO SCANR-PCT-MEDIA
066000     MOVE WR-VOLUMEN     TO SCANR-VOLUMEN
066100     MOVE WR-VOL-PROMEDIO TO SCANR-VOL-PROM
066200     WRITE SCANR-DETALLE.
066300 0910-ESCRIBE-DETALLE-E. EXIT.
066400
066500 0920-ESCRIBE-SENALES SECTION.
066600     SET WKS-SEN-IDX TO 1
066700     PERFORM 0921-ESCRIBE-UNA-SENAL
066800             VARYING WKS-SEN-IDX FROM 1 BY 1
066900             UNTIL WKS-SEN-IDX > WR-SIG-CANT.
067000 0920-ESCRIBE-SENALES-E. EXIT.
067100
067200 0921-ESCRIBE-UNA-SENAL SECTION.
067300     MOVE WR-SENALES(WKS-SEN-IDX) TO SCANR-TEXTO-SENAL
067400     WRITE SCANR-SENAL-LINEA.
067500 0921-ESCRIBE-UNA-SENAL-E. EXIT.
067600*--------> SERIE 0950 - TRAILER CON LOS TOTALES DE CONTROL
067700 0950-TRAILER-REPORTE SECTION.
067800     MOVE 'TOTAL DE CANDIDATOS ESCANEADOS:       '
067900          TO SCANR-TRL-TEXTO
068000     MOVE WKS-UNIV-ESCANEADOS TO SCANR-TRL-VALOR
068100     WRITE SCANR-TRAILER-LINEA
068200     MOVE 'TOTAL DE CANDIDATOS REPORTADOS:       '
068300          TO SCANR-TRL-TEXTO
068400     MOVE WKS-UNIV-REPORTADOS TO SCANR-TRL-VALOR
068500     WRITE SCANR-TRAILER-LINEA
068600     MOVE 'TOTAL MARCADOS COMO COMPRA (SCORE>0):  '
068700          TO SCANR-TRL-TEXTO
068800     MOVE WKS-UNIV-BUY        TO SCANR-TRL-VALOR
068900     WRITE SCANR-TRAILER-LINEA
069000     MOVE 'TOTAL CON SENAL(ES) DE VENTA:          '
069100          TO SCANR-TRL-TEXTO
069200     MOVE WKS-UNIV-SELL       TO SCANR-TRL-VALOR
069300     WRITE SCANR-TRAILER-LINEA.
069400 0950-TRAILER-REPORTE-E. EXIT.
069500*                  ----- CIERRE DE ARCHIVOS -----
069600 0990-CIERRA-ARCHIVOS SECTION.
069700     CLOSE SCAN-REPORT-FILE.
069800 0990-CIERRA-ARCHIVOS-E. EXIT.
