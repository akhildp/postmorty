000100******************************************************************
000200* COPY BOOK   : CPSYMCTL                                         *
000300* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE CONTROL DE SIMBOLOS.  UN   *
000500*             : REGISTRO POR CLAVE BURSATIL (TICKER), LEIDO POR  *
000600*             : EL MODULO CARGADOR DE SIMBOLOS DE LOS PROGRAMAS  *
000700*             : SATB001 (ANALISIS DIARIO) Y SATB002 (RAZONES DE  *
000800*             : VALUACION).  SE COMPARTE MEDIANTE COPY PORQUE    *
000900*             : AMBOS PROGRAMAS LEEN EL MISMO ARCHIVO DE CONTROL *
001000* USADO POR   : SATB001, SATB002                                 *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    10/03/1989 DST - VERSION ORIGINAL DEL LAYOUT.               *CPSYMC01
001400*    22/11/1998 EEDR - REVISION PARA EL CAMBIO DE SIGLO (Y2K),   *CPSYMC02
001500*                      SIN IMPACTO EN ESTE LAYOUT (NO TRAE       *CPSYMC02
001600*                      FECHAS).                                  *CPSYMC02
001700******************************************************************
001800 01  SYMCTL-REC.
001900*--------------------------------------------------------------*
002000*    CLAVE BURSATIL, JUSTIFICADA A LA IZQUIERDA, RELLENA CON    *
002100*    ESPACIOS.  LAS LINEAS EN BLANCO SE DESCARTAN AL CARGAR.    *
002200*--------------------------------------------------------------*
002300     05  SYMCTL-SIMBOLO              PIC X(10).
002400     05  FILLER                      PIC X(70).
