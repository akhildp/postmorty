000100******************************************************************
000200* FECHA       : 21/08/1990                                       *
000300* PROGRAMADOR : DAVID SANTOS TOBAR (DST)                         *
000400* APLICACION  : ANALISIS TECNICO BURSATIL (SATB)                 *
000500* PROGRAMA    : SATB002                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LOTE DIARIO QUE LEE LA LISTA DE SIMBOLOS A       *
000800*             : VALUAR (CON VENTANA DE CORRIDA POR OFFSET Y      *
000900*             : LIMITE RECIBIDA POR PARM), CRUZA LOS HECHOS DE   *
001000*             : CADA EMPRESA CONTRA EL CIERRE MAS RECIENTE DE SU *
001100*             : VELA ANALIZADA Y CALCULA EL PANEL DE RAZONES DE  *
001200*             : VALUACION (PER, P/VL, DEUDA/PATRIMONIO) DEJANDO  *
001300*             : UN REGISTRO DE VALUACION POR SIMBOLO POR CORRIDA *
001400* ARCHIVOS    : SYMCTL=E, COFACTS=E, CANDLD1=E, VALUAC=S         *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001600* INSTALADO   : 21/08/1990                                       *
001700* BPM/RATIONAL: 770146                                           *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    21/08/1990 DST  - VERSION ORIGINAL. SOLO PER Y P/VL.        *SATB0001
002100*    15/01/1996 PEDR - SE AGREGA DEUDA/PATRIMONIO Y SE COPIA EL  *SATB0002
002200*                      FLUJO DE EFECTIVO LIBRE DE LOS HECHOS.    *SATB0002
002300*    30/11/1998 EEDR - REVISION GENERAL DE FECHAS PARA EL CAMBIO *SATB0003
002400*                      DE SIGLO (PROYECTO Y2K).  SE RESERVAN     *SATB0003
002500*                      COLUMNAS DE RENDIMIENTO DE DIVIDENDO,     *SATB0003
002600*                      PRECIO/VENTAS Y PEG (TICKET 902217), SIN  *SATB0003
002700*                      POBLAR HASTA QUE FINANZAS ENTREGUE DATOS. *SATB0003
002800*    11/06/2001 PEDR - SE AGREGA VENTANA DE CORRIDA POR OFFSET Y *SATB0004
002900*                      LIMITE RECIBIDA POR PARM (TICKET 944502). *SATB0004
003000*    14/08/2003 MQCH - SE AGREGA MENSAJE DE CHECKPOINT CADA 100  *SATB0005
003100*                      SIMBOLOS VALUADOS PARA SEGUIMIENTO DE     *SATB0005
003200*                      CORRIDAS LARGAS EN PRODUCCION (TICKET     *SATB0005
003300*                      950041).                                  *SATB0005
003400*    09/03/2009 MQCH - CORRECCION: P/VL SE CALCULABA CONTRA UN   *SATB0006
003500*                      VALOR EN LIBROS POR ACCION QUE FINANZAS   *SATB0006
003600*                      NUNCA ENTREGO.  SE SUSTITUYE POR ACCIONES *SATB0006
003700*                      EN CIRCULACION Y SE RECALCULA P/VL COMO   *SATB0006
003800*                      CAPITALIZACION / PATRIMONIO TOTAL.  SE    *SATB0006
003900*                      AGREGAN BANDERAS DE PRESENCIA POR HECHO   *SATB0006
004000*                      DE LA EMPRESA (TICKET 977118).            *SATB0006
004100*    21/07/2011 RQTV - SE CABLEA DEBD1R00 EN LA APERTURA Y EN LA *SATB0007
004200*                      ESCRITURA DE VALUAC (TICKET 966430).  SE  *SATB0007
004300*                      CORRIGE LA BUSQUEDA DEL ULTIMO CIERRE:    *SATB0007
004400*                      CANDLD1 YA NO SE ASUME EN EL MISMO ORDEN  *SATB0007
004500*                      DE SIMBOLO QUE COFACTS, SE RECORRE        *SATB0007
004600*                      COMPLETO POR CADA HECHO (TICKET 977203).  *SATB0007
004700*    04/05/2012 RQTV - LAS BANDERAS DE PRESENCIA DE LAS RAZONES  *SATB0008
004800*                      DE VALUACION Y DE LOS HECHOS DE LA EMPRESA*SATB0008
004900*                      SE NORMALIZAN A 'Y'/'N' PARA ALINEARSE CON*SATB0008
005000*                      LOS REPORTES DE FINANZAS (TICKET 968903); *SATB0008
005100*                      ANTES SE MOVIA 'S'.                       *SATB0008
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. SATB002.
005500 AUTHOR. DAVID SANTOS TOBAR.
005600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
005700 DATE-WRITTEN. 08/21/1990.
005800 DATE-COMPILED.
005900 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS  IS SW-DEPURACION-ACTIVA
006400            OFF STATUS IS SW-DEPURACION-INACTIVA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYMCTL-FILE ASSIGN TO SYMCTL
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-SYMCTL.
007000     SELECT COMPANY-FACTS-FILE ASSIGN TO COFACTS
007100            FILE STATUS IS FS-FACTS FSE-FACTS.
007200     SELECT CANDLES-D1-FILE ASSIGN TO CANDLD1
007300            FILE STATUS IS FS-CANDLE FSE-CANDLE.
007400     SELECT VALUATIONS-FILE ASSIGN TO VALUAC
007500            FILE STATUS IS FS-VALUA FSE-VALUA.
007600 DATA DIVISION.
007700 FILE SECTION.
007800*                 ARCHIVO DE CONTROL DE SIMBOLOS
007900 FD  SYMCTL-FILE.
008000     COPY CPSYMCTL.
008100*                 HECHOS DE LA EMPRESA (UN REGISTRO POR SIMBOLO)
008200 FD  COMPANY-FACTS-FILE.
008300 01  COFACT-REC.
008400     05  COFACT-SIMBOLO              PIC X(10).
008500     05  COFACT-FECHA                PIC X(10).
008600     05  COFACT-FECHA-R REDEFINES COFACT-FECHA.
008700         10  COFACT-FECHA-AAAA       PIC X(04).
008800         10  FILLER                  PIC X(01).
008900         10  COFACT-FECHA-MM         PIC X(02).
009000         10  FILLER                  PIC X(01).
009100         10  COFACT-FECHA-DD         PIC X(02).
009200     05  COFACT-CAPITAL-MERCADO      PIC S9(15)V9(2).
009300     05  COFACT-UPA                  PIC S9(5)V9(4).
009400     05  COFACT-PATRIMONIO-TOTAL     PIC S9(15)V9(2).
009500     05  COFACT-DEUDA-TOTAL          PIC S9(15)V9(2).
009600     05  COFACT-ACCIONES-CIRCULACION PIC S9(13).
009700     05  COFACT-FLUJO-EFECTIVO-LIBRE PIC S9(15)V9(2).
009800*--------------------------------------------------------------*
009900*    BANDERAS DE PRESENCIA DEL HECHO.  'N' CUANDO FINANZAS NO  *
010000*    ENTREGO EL DATO (EL DATO QUEDA AUSENTE, NO EN CEROS)      *
010100*--------------------------------------------------------------*
010200     05  COFACT-HECHOS-VALIDOS.
010300         10  COFACT-HECHO-CAPITAL-VALIDO    PIC X(01).
010400             88  HECHO-CAPITAL-VALIDO            VALUE 'Y'.
010500             88  HECHO-CAPITAL-INVALIDO          VALUE 'N'.
010600         10  COFACT-HECHO-UPA-VALIDO        PIC X(01).
010700             88  HECHO-UPA-VALIDO                 VALUE 'Y'.
010800             88  HECHO-UPA-INVALIDO               VALUE 'N'.
010900         10  COFACT-HECHO-PATRIMONIO-VALIDO PIC X(01).
011000             88  HECHO-PATRIMONIO-VALIDO          VALUE 'Y'.
011100             88  HECHO-PATRIMONIO-INVALIDO        VALUE 'N'.
011200         10  COFACT-HECHO-DEUDA-VALIDO      PIC X(01).
011300             88  HECHO-DEUDA-VALIDO               VALUE 'Y'.
011400             88  HECHO-DEUDA-INVALIDO             VALUE 'N'.
011500         10  COFACT-HECHO-ACCIONES-VALIDO   PIC X(01).
011600             88  HECHO-ACCIONES-VALIDO            VALUE 'Y'.
011700             88  HECHO-ACCIONES-INVALIDO          VALUE 'N'.
011800         10  COFACT-HECHO-FLUJO-VALIDO      PIC X(01).
011900             88  HECHO-FLUJO-VALIDO               VALUE 'Y'.
012000             88  HECHO-FLUJO-INVALIDO             VALUE 'N'.
012100     05  FILLER                      PIC X(12).
012200*                 VELAS ANALIZADAS (SOLO SE LEE EL CIERRE)
012300 FD  CANDLES-D1-FILE.
012400     COPY CPCANDLE.
012500*                 RAZONES DE VALUACION DE SALIDA
012600 FD  VALUATIONS-FILE.
012700     COPY CPVALUA.
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     05  FS-SYMCTL                   PIC 9(02) VALUE ZEROES.
013400     05  FS-FACTS                     PIC 9(02) VALUE ZEROES.
013500     05  FSE-FACTS.
013600         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013800         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013900     05  FS-CANDLE                   PIC 9(02) VALUE ZEROES.
014000     05  FSE-CANDLE.
014100         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
014300         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
014400     05  FS-VALUA                     PIC 9(02) VALUE ZEROES.
014500     05  FSE-VALUA.
014600         10  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
014700         10  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
014800         10  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
014900     05  PROGRAMA                    PIC X(08) VALUE 'SATB002'.
015000     05  ARCHIVO                     PIC X(08) VALUE SPACES.
015100     05  ACCION                      PIC X(10) VALUE SPACES.
015200     05  LLAVE                       PIC X(32) VALUE SPACES.
015300     05  FILLER                      PIC X(10).
015400******************************************************************
015500*           VENTANA DE CORRIDA RECIBIDA POR PARM DEL JCL         *
015600******************************************************************
015700 01  WKS-PARM-TRABAJO.
015800     05  WKS-OFFSET                  PIC 9(07) VALUE ZEROES.
015900     05  WKS-LIMITE                  PIC 9(07) VALUE ZEROES.
016000     05  FILLER                      PIC X(10).
016100******************************************************************
016200*           TABLA DE SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA    *
016300******************************************************************
016400 01  WKS-TABLA-SIMBOLOS.
016500     05  WKS-SIM-CANT                PIC 9(05) COMP VALUE ZERO.
016600     05  WKS-SIM-TABLA OCCURS 2000 TIMES
016700                       INDEXED BY WKS-SIM-IDX.
016800         10  WKS-SIM-VALOR           PIC X(10).
016900         10  WKS-SIM-ENCONTRADO      PIC X(01) VALUE 'N'.
017000     05  FILLER                      PIC X(06).
017100******************************************************************
017200*           CONTADORES Y ACUMULADORES DEL LOTE                   *
017300******************************************************************
017400 01  WKS-ACUMULADORES.
017500     05  WKS-SIM-LEIDOS               PIC 9(07) COMP VALUE ZERO.
017600     05  WKS-SIM-OMITIDOS              PIC 9(07) COMP VALUE ZERO.
017700     05  WKS-VALUAC-ESCRITAS           PIC 9(07) COMP VALUE ZERO.
017800     05  WKS-SIN-PRECIO                PIC 9(05) COMP VALUE ZERO.
017900     05  WKS-CHECKPOINT-CONT           PIC 9(03) COMP VALUE ZERO.
018000     05  FILLER                       PIC X(10).
018100******************************************************************
018200*           FECHA DE CORRIDA, FORMADA UNA SOLA VEZ AL INICIO     *
018300******************************************************************
018400 01  WKS-FECHA-SISTEMA.
018500     05  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
018600     05  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018700         10  WKS-ANIO-HOY             PIC 9(04).
018800         10  WKS-MES-HOY               PIC 9(02).
018900         10  WKS-DIA-HOY               PIC 9(02).
019000     05  WKS-FECHA-CORRIDA            PIC X(10) VALUE SPACES.
019100     05  FILLER                       PIC X(08).
019200******************************************************************
019300*           ULTIMO CIERRE DEL SIMBOLO EN PROCESO (DE CANDLD1)    *
019400******************************************************************
019500 01  WKS-VALORES-MERCADO.
019600     05  WKS-ULTIMO-CIERRE            PIC S9(7)V9(4) VALUE ZEROES.
019700     05  FILLER                       PIC X(08).
019800******************************************************************
019900*           CONMUTADORES Y CONTADORES INDEPENDIENTES             *
020000******************************************************************
020100 77  WKS-SW-FIN-SYMCTL                PIC X(01) VALUE 'N'.
020200     88  FIN-SYMCTL                         VALUE 'S'.
020300     88  NO-FIN-SYMCTL                      VALUE 'N'.
020400 77  WKS-SW-FIN-FACTS                 PIC X(01) VALUE 'N'.
020500     88  FIN-FACTS                          VALUE 'S'.
020600     88  NO-FIN-FACTS                       VALUE 'N'.
020700 77  WKS-SW-FIN-CANDLE                PIC X(01) VALUE 'N'.
020800     88  FIN-CANDLE                         VALUE 'S'.
020900     88  NO-FIN-CANDLE                      VALUE 'N'.
021000 77  WKS-SW-SIMBOLO-SELEC             PIC X(01) VALUE 'N'.
021100     88  SIMBOLO-SELECCIONADO               VALUE 'S'.
021200     88  SIMBOLO-NO-SELECCIONADO            VALUE 'N'.
021300 77  WKS-SW-CIERRE                    PIC X(01) VALUE 'N'.
021400     88  CIERRE-DISPONIBLE                  VALUE 'S'.
021500     88  CIERRE-NO-DISPONIBLE               VALUE 'N'.
021600 77  WKS-EXITOSOS                     PIC 9(07) COMP VALUE ZERO.
021700 77  WKS-SIN-HECHOS                   PIC 9(05) COMP VALUE ZERO.
021800 LINKAGE SECTION.
021900******************************************************************
022000*           AREA DE PARM RECIBIDA DEL JCL DE PRODUCCION          *
022100******************************************************************
022200 01  LS-PARM-AREA.
022300     05  LS-PARM-LEN                  PIC S9(4) COMP.
022400     05  LS-PARM-OFFSET                PIC 9(07).
022500     05  LS-PARM-LIMIT                 PIC 9(07).
022600     05  FILLER                       PIC X(10).
022700*                  ----- MAIN SECTION -----
022800 PROCEDURE DIVISION USING LS-PARM-AREA.
022900 000-MAIN SECTION.
023000     PERFORM 0100-LEE-CONTROL
023100     PERFORM 0900-TOTALES-FINALES
023200     PERFORM 0990-CIERRA-ARCHIVOS
023300     STOP RUN.
023400 000-MAIN-E. EXIT.
023500*--------> SERIE 0100 - CARGA DE LA VENTANA DE CORRIDA Y DISPARO
023600*          DEL CRUCE DE HECHOS CONTRA EL ULTIMO CIERRE
023700 0100-LEE-CONTROL SECTION.
023800     MOVE LS-PARM-OFFSET TO WKS-OFFSET
023900     MOVE LS-PARM-LIMIT  TO WKS-LIMITE
024000     PERFORM 0105-FECHA-CORRIDA
024100     PERFORM 0110-APERTURA-ARCHIVOS
024200     PERFORM 0150-CARGA-TABLA-SIMBOLOS
024300     PERFORM 0200-PROCESA-MAESTRO
024400     PERFORM 0260-REPORTA-SIN-DATOS.
024500 0100-LEE-CONTROL-E. EXIT.
024600*--------> FORMA LA FECHA DE CORRIDA (AAAA-MM-DD) UNA SOLA VEZ
024700 0105-FECHA-CORRIDA SECTION.
024800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
024900     STRING WKS-ANIO-HOY   DELIMITED BY SIZE
025000            '-'            DELIMITED BY SIZE
025100            WKS-MES-HOY    DELIMITED BY SIZE
025200            '-'            DELIMITED BY SIZE
025300            WKS-DIA-HOY    DELIMITED BY SIZE
025400            INTO WKS-FECHA-CORRIDA.
025500 0105-FECHA-CORRIDA-E. EXIT.
025600*--------> APERTURA DE LOS CUATRO ARCHIVOS DEL LOTE
025700 0110-APERTURA-ARCHIVOS SECTION.
025800     OPEN INPUT  SYMCTL-FILE
025900     OPEN INPUT  COMPANY-FACTS-FILE
026000     OPEN INPUT  CANDLES-D1-FILE
026100     OPEN OUTPUT VALUATIONS-FILE
026200     IF FS-SYMCTL NOT = 0
026300        DISPLAY "SATB002 - ERROR AL ABRIR SYMCTL, FILE STATUS ("
026400                 FS-SYMCTL ")" UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     IF FS-FACTS NOT EQUAL 0 AND 97
026900        MOVE 'OPEN'    TO ACCION
027000        MOVE SPACES    TO LLAVE
027100        MOVE 'COFACTS' TO ARCHIVO
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027300                              FS-FACTS, FSE-FACTS
027400        DISPLAY "SATB002 - ERROR AL ABRIR COFACTS, FILE STATUS ("
027500                 FS-FACTS ")" UPON CONSOLE
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF
027900     IF FS-CANDLE NOT EQUAL 0 AND 97
028000        MOVE 'OPEN'    TO ACCION
028100        MOVE SPACES    TO LLAVE
028200        MOVE 'CANDLD1' TO ARCHIVO
028300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028400                              FS-CANDLE, FSE-CANDLE
028500        DISPLAY "SATB002 - ERROR AL ABRIR CANDLD1, FILE STATUS ("
028600                 FS-CANDLE ")" UPON CONSOLE
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF
029000*    CANDLD1 SE CIERRA DE INMEDIATO: SE REABRE Y SE RECORRE COMPLETO
029100*    POR SIMBOLO DESDE 0210-BUSCA-ULTIMO-CIERRE (TICKET 977203)
029200     CLOSE CANDLES-D1-FILE
029300     IF FS-VALUA NOT EQUAL 0 AND 97
029400        MOVE 'OPEN'   TO ACCION
029500        MOVE SPACES   TO LLAVE
029600        MOVE 'VALUAC' TO ARCHIVO
029700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029800                              FS-VALUA, FSE-VALUA
029900        DISPLAY "SATB002 - ERROR AL ABRIR VALUAC, FILE STATUS ("
030000                 FS-VALUA ")" UPON CONSOLE
030100        MOVE 91 TO RETURN-CODE
030200        STOP RUN
030300     END-IF.
030400 0110-APERTURA-ARCHIVOS-E. EXIT.
030500*--------> CARGA DE LOS SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA,
030600*          DESCARTANDO LINEAS EN BLANCO Y APLICANDO OFFSET/LIMITE
030700 0150-CARGA-TABLA-SIMBOLOS SECTION.
030800     READ SYMCTL-FILE
030900          AT END SET FIN-SYMCTL TO TRUE
031000     END-READ
031100     PERFORM 0151-LEE-UN-SIMBOLO UNTIL FIN-SYMCTL
031200     CLOSE SYMCTL-FILE.
031300 0150-CARGA-TABLA-SIMBOLOS-E. EXIT.
031400
031500 0151-LEE-UN-SIMBOLO SECTION.
031600     IF SYMCTL-SIMBOLO NOT = SPACES
031700        ADD 1 TO WKS-SIM-LEIDOS
031800        IF WKS-SIM-LEIDOS > WKS-OFFSET
031900           IF WKS-LIMITE = ZERO OR WKS-SIM-CANT < WKS-LIMITE
032000              ADD 1 TO WKS-SIM-CANT
032100              MOVE SYMCTL-SIMBOLO
032200                   TO WKS-SIM-VALOR(WKS-SIM-CANT)
032300           ELSE
032400              ADD 1 TO WKS-SIM-OMITIDOS
032500           END-IF
032600        ELSE
032700           ADD 1 TO WKS-SIM-OMITIDOS
032800        END-IF
032900     END-IF
033000     READ SYMCTL-FILE
033100          AT END SET FIN-SYMCTL TO TRUE
033200     END-READ.
033300 0151-LEE-UN-SIMBOLO-E. EXIT.
033400*--------> SERIE 0200 - CRUCE DE LOS HECHOS DE LA EMPRESA CONTRA LAS
033500*          VELAS ANALIZADAS PARA OBTENER EL CIERRE MAS RECIENTE.
033600*          NINGUNO DE LOS DOS ARCHIVOS VIENE GARANTIZADO EN ORDEN DE
033700*          SIMBOLO (TICKET 977203), POR LO QUE CANDLD1 SE RECORRE
033800*          COMPLETO POR CADA HECHO EN LUGAR DE UN MATCH-MERGE
033900 0200-PROCESA-MAESTRO SECTION.
034000     READ COMPANY-FACTS-FILE
034100          AT END SET FIN-FACTS TO TRUE
034200     END-READ
034300     PERFORM 0201-LEE-UN-HECHO UNTIL FIN-FACTS.
034400 0200-PROCESA-MAESTRO-E. EXIT.
034500
034600 0201-LEE-UN-HECHO SECTION.
034700     PERFORM 0205-VERIFICA-SELECCION
034800     IF SIMBOLO-SELECCIONADO
034900        PERFORM 0210-BUSCA-ULTIMO-CIERRE
035000        PERFORM 0220-CALCULA-RAZONES
035100        PERFORM 0240-ESCRIBE-VALUACION
035200        ADD 1 TO WKS-EXITOSOS
035300        ADD 1 TO WKS-CHECKPOINT-CONT
035400        IF WKS-CHECKPOINT-CONT >= 100
035500           DISPLAY "SATB002 - CHECKPOINT: " WKS-EXITOSOS
035600                    " SIMBOLOS VALUADOS HASTA AHORA"
035700                    UPON CONSOLE
035800           MOVE ZERO TO WKS-CHECKPOINT-CONT
035900        END-IF
036000     END-IF
036100     READ COMPANY-FACTS-FILE
036200          AT END SET FIN-FACTS TO TRUE
036300     END-READ.
036400 0201-LEE-UN-HECHO-E. EXIT.
036500*--------> DETERMINA SI EL SIMBOLO DEL HECHO ACTUAL ESTA EN LA
036600*          TABLA DE SIMBOLOS SELECCIONADOS PARA ESTA CORRIDA
036700 0205-VERIFICA-SELECCION SECTION.
036800     SET SIMBOLO-NO-SELECCIONADO TO TRUE
036900     SET WKS-SIM-IDX TO 1
037000     PERFORM 0206-COMPARA-SIMBOLO
037100             VARYING WKS-SIM-IDX FROM 1 BY 1
037200             UNTIL WKS-SIM-IDX > WKS-SIM-CANT.
037300 0205-VERIFICA-SELECCION-E. EXIT.
037400
037500 0206-COMPARA-SIMBOLO SECTION.
037600     IF WKS-SIM-VALOR(WKS-SIM-IDX) = COFACT-SIMBOLO
037700        SET SIMBOLO-SELECCIONADO TO TRUE
037800        MOVE 'S' TO WKS-SIM-ENCONTRADO(WKS-SIM-IDX)
037900     END-IF.
038000 0206-COMPARA-SIMBOLO-E. EXIT.
038100*--------> RECORRE CANDLD1 COMPLETO BUSCANDO LAS VELAS DEL SIMBOLO
038200*          DEL HECHO ACTUAL Y SE QUEDA CON EL ULTIMO CIERRE VISTO
038300*          (LAS VELAS DE UN MISMO SIMBOLO VIENEN EN ORDEN DE FECHA,
038400*          PERO LOS GRUPOS DE SIMBOLOS NO VIENEN ORDENADOS ENTRE SI)
038500 0210-BUSCA-ULTIMO-CIERRE SECTION.
038600     SET CIERRE-NO-DISPONIBLE TO TRUE
038700     OPEN INPUT CANDLES-D1-FILE
038800     READ CANDLES-D1-FILE
038900          AT END SET FIN-CANDLE TO TRUE
039000     END-READ
039100     PERFORM 0211-AVANZA-CANDLE UNTIL FIN-CANDLE
039200     CLOSE CANDLES-D1-FILE
039300     SET NO-FIN-CANDLE TO TRUE
039400     IF CIERRE-NO-DISPONIBLE
039500        ADD 1 TO WKS-SIN-PRECIO
039600     END-IF.
039700 0210-BUSCA-ULTIMO-CIERRE-E. EXIT.
039800
039900 0211-AVANZA-CANDLE SECTION.
040000     IF CANDLE-SIMBOLO = COFACT-SIMBOLO
040100        MOVE CANDLE-CIERRE TO WKS-ULTIMO-CIERRE
040200        SET CIERRE-DISPONIBLE TO TRUE
040300     END-IF
040400     READ CANDLES-D1-FILE
040500          AT END SET FIN-CANDLE TO TRUE
040600     END-READ.
040700 0211-AVANZA-CANDLE-E. EXIT.
040800*--------> CALCULA EL PANEL DE RAZONES DE VALUACION.  LAS TRES
040900*          RESERVADAS (DIVIDENDO, PRECIO/VENTAS, PEG) QUEDAN SIN
041000*          POBLAR HASTA QUE FINANZAS ENTREGUE ESOS DATOS (TICKET
041100*          902217)
041200 0220-CALCULA-RAZONES SECTION.
041300     MOVE COFACT-CAPITAL-MERCADO      TO VALUA-CAPITAL-MERCADO
041400     MOVE COFACT-UPA                  TO VALUA-UPA
041500     MOVE COFACT-FLUJO-EFECTIVO-LIBRE TO VALUA-FLUJO-EFECTIVO
041600*    PER = ULTIMO CIERRE / UPA.  REQUIERE CIERRE Y UPA PRESENTES;
041700*    UPA EN CEROS DEJA LA RAZON EN CERO SIN MARCARLA AUSENTE
041800     IF CIERRE-DISPONIBLE AND HECHO-UPA-VALIDO
041900        IF COFACT-UPA = ZERO
042000           MOVE ZERO TO VALUA-PER
042100        ELSE
042200           COMPUTE VALUA-PER ROUNDED =
042300                   WKS-ULTIMO-CIERRE / COFACT-UPA
042400        END-IF
042500        MOVE 'Y' TO VALUA-PER-VALIDO
042600     ELSE
042700        MOVE ZERO TO VALUA-PER
042800        MOVE 'N'  TO VALUA-PER-VALIDO
042900     END-IF
043000*    P/VL = CAPITALIZACION DE MERCADO / PATRIMONIO TOTAL.  REQUIERE
043100*    CAPITAL PRESENTE Y DISTINTO DE CERO, Y PATRIMONIO PRESENTE;
043200*    PATRIMONIO EN CEROS DEJA LA RAZON EN CERO SIN MARCARLA AUSENTE
043300     IF HECHO-CAPITAL-VALIDO AND COFACT-CAPITAL-MERCADO > ZERO
043400        AND HECHO-PATRIMONIO-VALIDO
043500        IF COFACT-PATRIMONIO-TOTAL = ZERO
043600           MOVE ZERO TO VALUA-PVL
043700        ELSE
043800           COMPUTE VALUA-PVL ROUNDED =
043900                   COFACT-CAPITAL-MERCADO / COFACT-PATRIMONIO-TOTAL
044000        END-IF
044100        MOVE 'Y' TO VALUA-PVL-VALIDO
044200     ELSE
044300        MOVE ZERO TO VALUA-PVL
044400        MOVE 'N'  TO VALUA-PVL-VALIDO
044500     END-IF
044600*    DEUDA/PATRIMONIO = DEUDA TOTAL / PATRIMONIO TOTAL.  REQUIERE
044700*    DEUDA Y PATRIMONIO PRESENTES (DEUDA EN CEROS ES VALIDA);
044800*    PATRIMONIO EN CEROS DEJA LA RAZON EN CERO SIN MARCARLA AUSENTE
044900     IF HECHO-DEUDA-VALIDO AND HECHO-PATRIMONIO-VALIDO
045000        IF COFACT-PATRIMONIO-TOTAL = ZERO
045100           MOVE ZERO TO VALUA-DEUDA-PATRIM
045200        ELSE
045300           COMPUTE VALUA-DEUDA-PATRIM ROUNDED =
045400                   COFACT-DEUDA-TOTAL / COFACT-PATRIMONIO-TOTAL
045500        END-IF
045600        MOVE 'Y' TO VALUA-DEUDA-VALIDO
045700     ELSE
045800        MOVE ZERO TO VALUA-DEUDA-PATRIM
045900        MOVE 'N'  TO VALUA-DEUDA-VALIDO
046000     END-IF
046100     MOVE ZERO TO VALUA-REND-DIVID
046200     MOVE 'N'  TO VALUA-DIV-VALIDO
046300     MOVE ZERO TO VALUA-PRECIO-VENTA
046400     MOVE 'N'  TO VALUA-PRECIO-VALIDO
046500     MOVE ZERO TO VALUA-PEG
046600     MOVE 'N'  TO VALUA-PEG-VALIDO.
046700 0220-CALCULA-RAZONES-E. EXIT.
046800*--------> ESCRITURA DEL REGISTRO DE VALUACION DEL SIMBOLO
046900 0240-ESCRIBE-VALUACION SECTION.
047000     MOVE COFACT-SIMBOLO    TO VALUA-SIMBOLO
047100     MOVE WKS-FECHA-CORRIDA TO VALUA-FECHA
047200     WRITE VALUA-REC
047300     IF FS-VALUA = 0
047400        ADD 1 TO WKS-VALUAC-ESCRITAS
047500     ELSE
047600        MOVE 'WRITE'        TO ACCION
047700        MOVE COFACT-SIMBOLO TO LLAVE
047800        MOVE 'VALUAC'       TO ARCHIVO
047900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048000                              FS-VALUA, FSE-VALUA
048100        DISPLAY "SATB002 - ERROR AL ESCRIBIR VALUACION, SIMBOLO "
048200                 COFACT-SIMBOLO UPON CONSOLE
048300        MOVE 91 TO RETURN-CODE
048400     END-IF.
048500 0240-ESCRIBE-VALUACION-E. EXIT.
048600*--------> INFORMA LOS SIMBOLOS QUE SE SELECCIONARON PERO NUNCA
048700*          APARECIERON EN COFACTS
048800 0260-REPORTA-SIN-DATOS SECTION.
048900     SET WKS-SIM-IDX TO 1
049000     PERFORM 0265-VERIFICA-SIN-DATOS
049100             VARYING WKS-SIM-IDX FROM 1 BY 1
049200             UNTIL WKS-SIM-IDX > WKS-SIM-CANT.
049300 0260-REPORTA-SIN-DATOS-E. EXIT.
049400
049500 0265-VERIFICA-SIN-DATOS SECTION.
049600     IF WKS-SIM-ENCONTRADO(WKS-SIM-IDX) = 'N'
049700        ADD 1 TO WKS-SIN-HECHOS
049800        DISPLAY "SATB002 - SIMBOLO " WKS-SIM-VALOR(WKS-SIM-IDX)
049900                 " SIN HECHOS DE EMPRESA, OMITIDO" UPON CONSOLE
050000     END-IF.
050100 0265-VERIFICA-SIN-DATOS-E. EXIT.
050200*                  ----- ESTADISTICAS FINALES DEL LOTE -----
050300 0900-TOTALES-FINALES SECTION.
050400     DISPLAY "================================================="
050500              UPON CONSOLE
050600     DISPLAY "SATB002 - LOTE DE VALUACION DIARIA FINALIZADO"
050700              UPON CONSOLE
050800     DISPLAY "Batch SATB002 complete. Successfully processed "
050900              WKS-EXITOSOS " symbols." UPON CONSOLE
051000     DISPLAY "SIMBOLOS OMITIDOS POR VENTANA OFFSET/LIMITE : "
051100              WKS-SIM-OMITIDOS UPON CONSOLE
051200     DISPLAY "SIMBOLOS SIN HECHOS DE EMPRESA (OMITIDOS)   : "
051300              WKS-SIN-HECHOS UPON CONSOLE
051400     DISPLAY "SIMBOLOS VALUADOS SIN PRECIO DISPONIBLE     : "
051500              WKS-SIN-PRECIO UPON CONSOLE
051600     DISPLAY "VALUACIONES ESCRITAS                        : "
051700              WKS-VALUAC-ESCRITAS UPON CONSOLE
051800     DISPLAY "================================================="
051900              UPON CONSOLE.
052000 0900-TOTALES-FINALES-E. EXIT.
052100*                  ----- CIERRE DE ARCHIVOS -----
052200 0990-CIERRA-ARCHIVOS SECTION.
052300     CLOSE COMPANY-FACTS-FILE
052400     CLOSE VALUATIONS-FILE.
052500 0990-CIERRA-ARCHIVOS-E. EXIT.
